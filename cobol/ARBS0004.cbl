000100*----------------------------------------------------------------*
000200* PROGRAMA..: ARBS0004.
000300* ANALISTA..: C. N. ABEBE
000400* AUTOR.....: C. N. ABEBE
000500* INSTALACAO: MESA DE ARBITRAGEM - BACK OFFICE
000600* OBJETIVO..: Calcula o custo de transferencia (deposito) de um
000700*             montante entre mesas de cambio. Seleciona a faixa
000800*             de valor, monta a lista de redes candidatas para a
000900*             moeda informada e escolhe, dentre as redes
001000*             suportadas pela mesa de destino, a de menor taxa.
001100* COMPILACAO: COBOL BATCH
001200*----------------------------------------------------------------*
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    ARBS0004.
001500 AUTHOR.        C. N. ABEBE.
001600 INSTALLATION.  MESA DE ARBITRAGEM - BACK OFFICE.
001700 DATE-WRITTEN.  17.05.1994.
001800 DATE-COMPILED. 17.05.1994.
001900 SECURITY.      USO INTERNO - MESA DE ARBITRAGEM.
002000*----------------------------------------------------------------*
002100* HISTORICO DE MANUTENCAO
002200*----------------------------------------------------------------*
002300* VRS0001 17.05.1994 - C.N.ABEBE      - IMPLANTACAO. TABELA DE
002400*                      TAXAS DE TRANSFERENCIA ENTRE MESAS VIA
002500*                      REDE BANCARIA CORRESPONDENTE.
002600* VRS0002 29.12.1998 - M.K.OYELARAN   - AJUSTE ANO 2000.
002700* VRS0003 11.06.2006 - M.K.OYELARAN   - REVISAO PARA REDES DE
002800*                      TRANSFERENCIA DE CAMBIO DIGITAL (MESAS
002900*                      CRIPTO); TABELA DE TAXAS PASSA A SER
003000*                      ORGANIZADA POR MESA X REDE BLOCKCHAIN.
003100* VRS0004 03.02.2009 - C.N.ABEBE      - TICKET MA-4471: FAIXAS
003200*                      DE VALOR (PEQUENA/MEDIA/GRANDE) PASSAM A
003300*                      DETERMINAR A LISTA DE REDES CANDIDATAS.
003400* VRS0005 27.08.2009 - C.N.ABEBE      - TICKET MA-4511: A LISTA
003500*                      DE REDES CANDIDATAS DE TABELA-CANDIDATOS-
003600*                      INIC ESTAVA MONTADA COM VALUES ARE EM UM
003700*                      SO ITEM OCCURS, FORA DO PADRAO DA CASA.
003800*                      PASSA A UM FILLER POR VALOR, IGUAL A
003900*                      TABELA-TAXA-REDE-INIC ACIMA.
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS CLASSE-MOEDA IS "A" THRU "Z".
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 77  CTE-PROG                PIC  X(18) VALUE
004900                                       '*** ARBS0004 ***'.
005000 77  CTE-VERS                PIC  X(06) VALUE 'VRS0005'.
005100
005200 01  TABELA-MSG-ERRO.
005300     03  FILLER               PIC  X(40) VALUE
005400                'MESA DE DESTINO NAO INFORMADA'.
005500 01  FILLER REDEFINES TABELA-MSG-ERRO.
005600     03  TAB-MSG-ERRO OCCURS 1 TIMES    PIC  X(40).
005700
005800*----------------------------------------------------------------*
005900* TABELA ESTATICA DE TAXA DE TRANSFERENCIA POR MESA X REDE.
006000* TAXA EM USDT, TEMPO ESTIMADO EM MINUTOS. MANTIDA CONFORME
006100* DIVULGADA PELAS MESAS; NAO ALTERAR SEM CONFERENCIA COM A
006200* TESOURARIA.
006300*----------------------------------------------------------------*
006400 01  TABELA-TAXA-REDE-INIC.
006500     03  FILLER.
006600         05  FILLER PIC X(10)        VALUE 'BINANCE'.
006700         05  FILLER PIC X(10)        VALUE 'BSC'.
006800         05  FILLER PIC S9(05)V9(04) VALUE 0.
006900         05  FILLER PIC  9(03)       VALUE 1.
007000     03  FILLER.
007100         05  FILLER PIC X(10)        VALUE 'BINANCE'.
007200         05  FILLER PIC X(10)        VALUE 'TRC20'.
007300         05  FILLER PIC S9(05)V9(04) VALUE 1.
007400         05  FILLER PIC  9(03)       VALUE 1.
007500     03  FILLER.
007600         05  FILLER PIC X(10)        VALUE 'BINANCE'.
007700         05  FILLER PIC X(10)        VALUE 'SOL'.
007800         05  FILLER PIC S9(05)V9(04) VALUE 0.5.
007900         05  FILLER PIC  9(03)       VALUE 1.
008000     03  FILLER.
008100         05  FILLER PIC X(10)        VALUE 'BINANCE'.
008200         05  FILLER PIC X(10)        VALUE 'ERC20'.
008300         05  FILLER PIC S9(05)V9(04) VALUE 2.5.
008400         05  FILLER PIC  9(03)       VALUE 2.
008500     03  FILLER.
008600         05  FILLER PIC X(10)        VALUE 'BINANCE'.
008700         05  FILLER PIC X(10)        VALUE 'ARBITRUM'.
008800         05  FILLER PIC S9(05)V9(04) VALUE 0.18.
008900         05  FILLER PIC  9(03)       VALUE 1.
009000     03  FILLER.
009100         05  FILLER PIC X(10)        VALUE 'BINANCE'.
009200         05  FILLER PIC X(10)        VALUE 'OPBNB'.
009300         05  FILLER PIC S9(05)V9(04) VALUE 0.
009400         05  FILLER PIC  9(03)       VALUE 4.
009500     03  FILLER.
009600         05  FILLER PIC X(10)        VALUE 'BINANCE'.
009700         05  FILLER PIC X(10)        VALUE 'APTOS'.
009800         05  FILLER PIC S9(05)V9(04) VALUE 0.04.
009900         05  FILLER PIC  9(03)       VALUE 1.
010000     03  FILLER.
010100         05  FILLER PIC X(10)        VALUE 'BINANCE'.
010200         05  FILLER PIC X(10)        VALUE 'POLYGON'.
010300         05  FILLER PIC S9(05)V9(04) VALUE 0.02.
010400         05  FILLER PIC  9(03)       VALUE 1.
010500     03  FILLER.
010600         05  FILLER PIC X(10)        VALUE 'BINANCE'.
010700         05  FILLER PIC X(10)        VALUE 'AVAXC'.
010800         05  FILLER PIC S9(05)V9(04) VALUE 0.081.
010900         05  FILLER PIC  9(03)       VALUE 1.
011000     03  FILLER.
011100         05  FILLER PIC X(10)        VALUE 'BINANCE'.
011200         05  FILLER PIC X(10)        VALUE 'OPTIMISM'.
011300         05  FILLER PIC S9(05)V9(04) VALUE 0.025.
011400         05  FILLER PIC  9(03)       VALUE 1.
011500     03  FILLER.
011600         05  FILLER PIC X(10)        VALUE 'BINANCE'.
011700         05  FILLER PIC X(10)        VALUE 'EOS'.
011800         05  FILLER PIC S9(05)V9(04) VALUE 1.
011900         05  FILLER PIC  9(03)       VALUE 1.
012000     03  FILLER.
012100         05  FILLER PIC X(10)        VALUE 'BINANCE'.
012200         05  FILLER PIC X(10)        VALUE 'NEAR'.
012300         05  FILLER PIC S9(05)V9(04) VALUE 0.2.
012400         05  FILLER PIC  9(03)       VALUE 1.
012500     03  FILLER.
012600         05  FILLER PIC X(10)        VALUE 'BINANCE'.
012700         05  FILLER PIC X(10)        VALUE 'SCROLL'.
012800         05  FILLER PIC S9(05)V9(04) VALUE 0.1.
012900         05  FILLER PIC  9(03)       VALUE 1.
013000     03  FILLER.
013100         05  FILLER PIC X(10)        VALUE 'BINANCE'.
013200         05  FILLER PIC X(10)        VALUE 'XTZ'.
013300         05  FILLER PIC S9(05)V9(04) VALUE 0.1.
013400         05  FILLER PIC  9(03)       VALUE 5.
013500     03  FILLER.
013600         05  FILLER PIC X(10)        VALUE 'OKX'.
013700         05  FILLER PIC X(10)        VALUE 'TRC20'.
013800         05  FILLER PIC S9(05)V9(04) VALUE 2.5.
013900         05  FILLER PIC  9(03)       VALUE 2.
014000     03  FILLER.
014100         05  FILLER PIC X(10)        VALUE 'OKX'.
014200         05  FILLER PIC X(10)        VALUE 'ERC20'.
014300         05  FILLER PIC S9(05)V9(04) VALUE 1.44.
014400         05  FILLER PIC  9(03)       VALUE 2.
014500     03  FILLER.
014600         05  FILLER PIC X(10)        VALUE 'OKX'.
014700         05  FILLER PIC X(10)        VALUE 'SOL'.
014800         05  FILLER PIC S9(05)V9(04) VALUE 1.
014900         05  FILLER PIC  9(03)       VALUE 2.
015000     03  FILLER.
015100         05  FILLER PIC X(10)        VALUE 'OKX'.
015200         05  FILLER PIC X(10)        VALUE 'ARBITRUM'.
015300         05  FILLER PIC S9(05)V9(04) VALUE 0.1.
015400         05  FILLER PIC  9(03)       VALUE 2.
015500     03  FILLER.
015600         05  FILLER PIC X(10)        VALUE 'OKX'.
015700         05  FILLER PIC X(10)        VALUE 'XLAYER'.
015800         05  FILLER PIC S9(05)V9(04) VALUE 0.1.
015900         05  FILLER PIC  9(03)       VALUE 2.
016000     03  FILLER.
016100         05  FILLER PIC X(10)        VALUE 'OKX'.
016200         05  FILLER PIC X(10)        VALUE 'APTOS'.
016300         05  FILLER PIC S9(05)V9(04) VALUE 0.03.
016400         05  FILLER PIC  9(03)       VALUE 2.
016500     03  FILLER.
016600         05  FILLER PIC X(10)        VALUE 'OKX'.
016700         05  FILLER PIC X(10)        VALUE 'AVAXC'.
016800         05  FILLER PIC S9(05)V9(04) VALUE 0.22.
016900         05  FILLER PIC  9(03)       VALUE 2.
017000     03  FILLER.
017100         05  FILLER PIC X(10)        VALUE 'OKX'.
017200         05  FILLER PIC X(10)        VALUE 'OPTIMISM'.
017300         05  FILLER PIC S9(05)V9(04) VALUE 0.15.
017400         05  FILLER PIC  9(03)       VALUE 2.
017500     03  FILLER.
017600         05  FILLER PIC X(10)        VALUE 'OKX'.
017700         05  FILLER PIC X(10)        VALUE 'POLYGON'.
017800         05  FILLER PIC S9(05)V9(04) VALUE 0.8.
017900         05  FILLER PIC  9(03)       VALUE 2.
018000     03  FILLER.
018100         05  FILLER PIC X(10)        VALUE 'HTX'.
018200         05  FILLER PIC X(10)        VALUE 'TRC20'.
018300         05  FILLER PIC S9(05)V9(04) VALUE 1.2.
018400         05  FILLER PIC  9(03)       VALUE 3.
018500     03  FILLER.
018600         05  FILLER PIC X(10)        VALUE 'HTX'.
018700         05  FILLER PIC X(10)        VALUE 'ERC20'.
018800         05  FILLER PIC S9(05)V9(04) VALUE 2.625.
018900         05  FILLER PIC  9(03)       VALUE 3.
019000     03  FILLER.
019100         05  FILLER PIC X(10)        VALUE 'HTX'.
019200         05  FILLER PIC X(10)        VALUE 'SOL'.
019300         05  FILLER PIC S9(05)V9(04) VALUE 1.649.
019400         05  FILLER PIC  9(03)       VALUE 3.
019500     03  FILLER.
019600         05  FILLER PIC X(10)        VALUE 'HTX'.
019700         05  FILLER PIC X(10)        VALUE 'BSC'.
019800         05  FILLER PIC S9(05)V9(04) VALUE 0.8.
019900         05  FILLER PIC  9(03)       VALUE 3.
020000     03  FILLER.
020100         05  FILLER PIC X(10)        VALUE 'HTX'.
020200         05  FILLER PIC X(10)        VALUE 'AVAXC'.
020300         05  FILLER PIC S9(05)V9(04) VALUE 0.21.
020400         05  FILLER PIC  9(03)       VALUE 4.
020500     03  FILLER.
020600         05  FILLER PIC X(10)        VALUE 'HTX'.
020700         05  FILLER PIC X(10)        VALUE 'ARBITRUM'.
020800         05  FILLER PIC S9(05)V9(04) VALUE 1.
020900         05  FILLER PIC  9(03)       VALUE 39.
021000
021100 01  FILLER REDEFINES TABELA-TAXA-REDE-INIC.
021200     03  TB-TAXA-REDE OCCURS 29 TIMES.
021300         05  TBT-VENUE           PIC  X(10).
021400         05  TBT-REDE            PIC  X(10).
021500         05  TBT-FEE             PIC S9(05)V9(04).
021600         05  TBT-MINUTOS         PIC  9(03).
021700
021800*----------------------------------------------------------------*
021900* LISTAS DE REDES CANDIDATAS POR FAIXA DE VALOR X MOEDA, NA
022000* ORDEM DE PREFERENCIA (O PRIMEIRO CANDIDATO VENCE EM CASO DE
022100* EMPATE DE TAXA).
022200*----------------------------------------------------------------*
022300 01  TABELA-CANDIDATOS-INIC.
022400     03  FILLER.
022500         05  FILLER PIC X(06)  VALUE 'SMALL '.
022600         05  FILLER PIC X(10)  VALUE 'USDT'.
022700         05  FILLER PIC  9(02) VALUE 5.
022800         05  FILLER PIC X(10)  VALUE 'SOL'.
022900         05  FILLER PIC X(10)  VALUE 'BSC'.
023000         05  FILLER PIC X(10)  VALUE 'TRC20'.
023100         05  FILLER PIC X(10)  VALUE 'ARBITRUM'.
023200         05  FILLER PIC X(10)  VALUE 'ERC20'.
023300     03  FILLER.
023400         05  FILLER PIC X(06)  VALUE 'SMALL '.
023500         05  FILLER PIC X(10)  VALUE 'USDC'.
023600         05  FILLER PIC  9(02) VALUE 4.
023700         05  FILLER PIC X(10)  VALUE 'SOL'.
023800         05  FILLER PIC X(10)  VALUE 'BSC'.
023900         05  FILLER PIC X(10)  VALUE 'ARBITRUM'.
024000         05  FILLER PIC X(10)  VALUE 'ERC20'.
024100         05  FILLER PIC X(10)  VALUE SPACES.
024200     03  FILLER.
024300         05  FILLER PIC X(06)  VALUE 'SMALL '.
024400         05  FILLER PIC X(10)  VALUE 'USD'.
024500         05  FILLER PIC  9(02) VALUE 5.
024600         05  FILLER PIC X(10)  VALUE 'SOL'.
024700         05  FILLER PIC X(10)  VALUE 'BSC'.
024800         05  FILLER PIC X(10)  VALUE 'TRC20'.
024900         05  FILLER PIC X(10)  VALUE 'ARBITRUM'.
025000         05  FILLER PIC X(10)  VALUE 'ERC20'.
025100     03  FILLER.
025200         05  FILLER PIC X(06)  VALUE 'MEDIUM'.
025300         05  FILLER PIC X(10)  VALUE 'USDT'.
025400         05  FILLER PIC  9(02) VALUE 4.
025500         05  FILLER PIC X(10)  VALUE 'BSC'.
025600         05  FILLER PIC X(10)  VALUE 'TRC20'.
025700         05  FILLER PIC X(10)  VALUE 'SOL'.
025800         05  FILLER PIC X(10)  VALUE 'ARBITRUM'.
025900         05  FILLER PIC X(10)  VALUE SPACES.
026000     03  FILLER.
026100         05  FILLER PIC X(06)  VALUE 'MEDIUM'.
026200         05  FILLER PIC X(10)  VALUE 'USDC'.
026300         05  FILLER PIC  9(02) VALUE 3.
026400         05  FILLER PIC X(10)  VALUE 'BSC'.
026500         05  FILLER PIC X(10)  VALUE 'SOL'.
026600         05  FILLER PIC X(10)  VALUE 'ARBITRUM'.
026700         05  FILLER PIC X(10)  VALUE SPACES.
026800         05  FILLER PIC X(10)  VALUE SPACES.
026900     03  FILLER.
027000         05  FILLER PIC X(06)  VALUE 'LARGE '.
027100         05  FILLER PIC X(10)  VALUE 'USDT'.
027200         05  FILLER PIC  9(02) VALUE 3.
027300         05  FILLER PIC X(10)  VALUE 'TRC20'.
027400         05  FILLER PIC X(10)  VALUE 'BSC'.
027500         05  FILLER PIC X(10)  VALUE 'ARBITRUM'.
027600         05  FILLER PIC X(10)  VALUE SPACES.
027700         05  FILLER PIC X(10)  VALUE SPACES.
027800     03  FILLER.
027900         05  FILLER PIC X(06)  VALUE 'LARGE '.
028000         05  FILLER PIC X(10)  VALUE 'USDC'.
028100         05  FILLER PIC  9(02) VALUE 2.
028200         05  FILLER PIC X(10)  VALUE 'BSC'.
028300         05  FILLER PIC X(10)  VALUE 'ARBITRUM'.
028400         05  FILLER PIC X(10)  VALUE SPACES.
028500         05  FILLER PIC X(10)  VALUE SPACES.
028600         05  FILLER PIC X(10)  VALUE SPACES.
028700
028800 01  FILLER REDEFINES TABELA-CANDIDATOS-INIC.
028900     03  TB-CANDIDATO OCCURS 7 TIMES.
029000         05  TBC-FAIXA           PIC  X(06).
029100         05  TBC-MOEDA           PIC  X(10).
029200         05  TBC-QT-REDE         PIC  9(02).
029300         05  TBC-LS-REDE OCCURS 5 TIMES PIC X(10).
029400
029500 01  GRP-ERRO.
029600     03  SEQL-ERRO                PIC S9(09)    COMP-5.
029700     03  TX-ERRO                  PIC  X(120).
029800
029900 01  GRP-CONTADOR.
030000     03  IX-TAB                   PIC S9(04)    COMP-5.
030100     03  IX-FXA                   PIC S9(04)    COMP-5.
030200     03  IX-CAND                  PIC S9(04)    COMP-5.
030300
030400 01  GRP-PROCESSAMENTO.
030500     03  WS-FAIXA                 PIC  X(06).
030600     03  WS-IX-CANDIDATO          PIC S9(04)    COMP-5.
030700         88  WS-CANDIDATO-ACHADO  VALUE +1 THRU +7.
030800
030900*----------------------------------------------------------------*
031000 LINKAGE SECTION.
031100*----------------------------------------------------------------*
031200 01  ARBS0004-DADOS.
031300 COPY ARBKB004.
031400
031500*----------------------------------------------------------------*
031600 PROCEDURE DIVISION USING ARBS0004-DADOS.
031700*----------------------------------------------------------------*
031800 000000-PRINCIPAL SECTION.
031900*----------------------------------------------------------------*
032000     PERFORM 100000-PROCEDIMENTO-INICIAIS
032100     PERFORM 110000-SELECIONAR-FAIXA
032200     PERFORM 120000-MONTAR-CANDIDATOS
032300     PERFORM 200000-PROCESSAR
032400     .
032500 000000-SAI.
032600     GOBACK.
032700
032800*----------------------------------------------------------------*
032900 100000-PROCEDIMENTO-INICIAIS SECTION.
033000*----------------------------------------------------------------*
033100     MOVE ZEROS                   TO ARBS0004-SEQL-ERRO
033200     MOVE SPACES                  TO ARBS0004-TX-ERRO
033300     MOVE ZEROS                   TO ARBS0004-VL-TAXA
033400                                      ARBS0004-QT-MINUTOS
033500     MOVE SPACES                  TO ARBS0004-REDE
033600     MOVE 'N'                     TO ARBS0004-IN-REDE-ACHADA
033700
033800     IF  ARBS0004-VENUE EQUAL SPACES
033900         PERFORM 999001-ERRO
034000     END-IF
034100     .
034200 100000-SAI.
034300     EXIT.
034400
034500*----------------------------------------------------------------*
034600 110000-SELECIONAR-FAIXA SECTION.
034700*----------------------------------------------------------------*
034800     IF  ARBS0004-VL-MONTANTE LESS 1000
034900         MOVE 'SMALL '            TO WS-FAIXA
035000     ELSE
035100     IF  ARBS0004-VL-MONTANTE NOT GREATER 5000
035200         MOVE 'MEDIUM'            TO WS-FAIXA
035300     ELSE
035400         MOVE 'LARGE '            TO WS-FAIXA
035500     END-IF
035600     END-IF
035700     .
035800 110000-SAI.
035900     EXIT.
036000
036100*----------------------------------------------------------------*
036200 120000-MONTAR-CANDIDATOS SECTION.
036300*----------------------------------------------------------------*
036400     MOVE ZEROS                   TO WS-IX-CANDIDATO
036500     PERFORM 120010-LOCALIZAR-CANDIDATO
036600         VARYING IX-CAND FROM 1 BY 1
036700         UNTIL IX-CAND GREATER 7
036800     .
036900 120000-SAI.
037000     EXIT.
037100
037200*----------------------------------------------------------------*
037300 120010-LOCALIZAR-CANDIDATO SECTION.
037400*----------------------------------------------------------------*
037500     IF  TBC-FAIXA(IX-CAND) EQUAL WS-FAIXA
037600     AND TBC-MOEDA(IX-CAND) EQUAL ARBS0004-MOEDA
037700         MOVE IX-CAND              TO WS-IX-CANDIDATO
037800     END-IF
037900     .
038000 120010-SAI.
038100     EXIT.
038200
038300*----------------------------------------------------------------*
038400 200000-PROCESSAR SECTION.
038500*----------------------------------------------------------------*
038600*    Moeda desconhecida (sem faixa/moeda casada na tabela de
038700*    candidatos) - lista vazia, nenhuma rede suportada.
038800     IF  NOT WS-CANDIDATO-ACHADO
038900         GO TO 200000-SAI
039000     END-IF
039100
039200     PERFORM 200010-AVALIA-CANDIDATO
039300         VARYING IX-FXA FROM 1 BY 1
039400         UNTIL IX-FXA GREATER TBC-QT-REDE(WS-IX-CANDIDATO)
039500     .
039600 200000-SAI.
039700     EXIT.
039800
039900*----------------------------------------------------------------*
040000 200010-AVALIA-CANDIDATO SECTION.
040100*----------------------------------------------------------------*
040200     IF  TBC-LS-REDE(WS-IX-CANDIDATO IX-FXA) EQUAL SPACES
040300         GO TO 200010-SAI
040400     END-IF
040500
040600     PERFORM 200020-LOCALIZAR-TAXA
040700         VARYING IX-TAB FROM 1 BY 1
040800         UNTIL IX-TAB GREATER 29
040900     .
041000 200010-SAI.
041100     EXIT.
041200
041300*----------------------------------------------------------------*
041400 200020-LOCALIZAR-TAXA SECTION.
041500*----------------------------------------------------------------*
041600     IF  TBT-VENUE(IX-TAB) NOT EQUAL ARBS0004-VENUE
041700         GO TO 200020-SAI
041800     END-IF
041900     IF  TBT-REDE(IX-TAB) NOT EQUAL
042000         TBC-LS-REDE(WS-IX-CANDIDATO IX-FXA)
042100         GO TO 200020-SAI
042200     END-IF
042300
042400     IF  NOT ARBS0004-REDE-ACHADA
042500     OR  TBT-FEE(IX-TAB) LESS ARBS0004-VL-TAXA
042600         MOVE 'S'                 TO ARBS0004-IN-REDE-ACHADA
042700         MOVE TBT-REDE(IX-TAB)    TO ARBS0004-REDE
042800         MOVE TBT-FEE(IX-TAB)     TO ARBS0004-VL-TAXA
042900         MOVE TBT-MINUTOS(IX-TAB) TO ARBS0004-QT-MINUTOS
043000     END-IF
043100     .
043200 200020-SAI.
043300     EXIT.
043400
043500*----------------------------------------------------------------*
043600 999000-ERRO SECTION.
043700*----------------------------------------------------------------*
043800 999001-ERRO.
043900*------------
044000     MOVE 0001                    TO ARBS0004-SEQL-ERRO
044100     MOVE TAB-MSG-ERRO(1)          TO ARBS0004-TX-ERRO
044200     PERFORM 000000-SAI
044300     .
044400 999000-SAI.
044500     EXIT.
