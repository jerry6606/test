000100*----------------------------------------------------------------*
000200* BOOK......: ARBKB003.
000300* ANALISTA..: J. R. WHITFIELD
000400* AUTOR.....: J. R. WHITFIELD
000500* DATA......: 14.03.1988
000600* OBJETIVO..: Book da subrotina ARBS0003 - motor de arbitragem
000700*             triangular. Grafo de conversao de moedas (arestas)
000800*             na entrada, ciclos rentaveis na saida.
000900*----------------------------------------------------------------*
001000* VRS0001 14.03.1988 - J.R.WHITFIELD  - IMPLANTACAO.
001100* VRS0002 02.09.1991 - J.R.WHITFIELD  - AMPLIA TABELA DE ARESTAS
001200*                      DE 200 PARA 500 (MOEDAS LATINO-AMER.).
001300* VRS0003 29.12.1998 - M.K.OYELARAN   - AJUSTE ANO 2000.
001400* VRS0004 11.06.2006 - M.K.OYELARAN   - REVISAO P/ INSTRUMENTOS
001500*                      DE CAMBIO DIGITAL (MESAS CRIPTO).
001600*----------------------------------------------------------------*
001700
001800 03  ARBS0003-ERRO.
001900     05  ARBS0003-SEQL-ERRO            PIC S9(09)    COMP-5.
002000     05  ARBS0003-TX-ERRO              PIC  X(120).
002100
002200 03  ARBS0003-PARM.
002300     05  ARBS0003-MOEDA-BASE           PIC  X(10).
002400     05  ARBS0003-PC-LUCRO-MIN         PIC S9(05)V9(04) COMP-3.
002500     05  ARBS0003-VL-VOL-MIN           PIC S9(11)V9(04) COMP-3.
002600     05  ARBS0003-PC-SLIP-MAX          PIC S9(05)V9(04) COMP-3.
002700     05  ARBS0003-PC-TAXA-PERNA        PIC S9(05)V9(04) COMP-3.
002800     05  ARBS0003-FATOR-SLIP           PIC S9(03)V9(04) COMP-3.
002900     05  FILLER                        PIC  X(10).
003000
003100 03  ARBS0003-GRAFO.
003200     05  ARBS0003-QT-ARESTA            PIC S9(04)    COMP-5.
003300         88  ARBS0003-QT-ARESTA-VLDA   VALUE +1 THRU +500.
003400     05  ARBS0003-LS-ARESTA OCCURS 500 TIMES.
003500         07  ARBS0003-AR-INST-ID       PIC  X(20).
003600         07  ARBS0003-AR-DE-MOEDA      PIC  X(10).
003700         07  ARBS0003-AR-PA-MOEDA      PIC  X(10).
003800         07  ARBS0003-AR-TIPO          PIC  X(04).
003900         07  ARBS0003-AR-TAXA          PIC S9(07)V9(08) COMP-3.
004000         07  ARBS0003-AR-PRECO         PIC S9(09)V9(08) COMP-3.
004100         07  ARBS0003-AR-VOLUME        PIC S9(11)V9(04) COMP-3.
004200         07  ARBS0003-AR-SLIP-PCT      PIC S9(05)V9(04) COMP-3.
004300         07  ARBS0003-AR-TICKS         PIC S9(09)V9(04) COMP-3.
004400         07  FILLER                    PIC  X(08).
004500
004600 03  ARBS0003-RPST.
004700     05  ARBS0003-QT-RSTD              PIC S9(04)    COMP-5.
004800     05  ARBS0003-QT-ERRO-PERNA        PIC S9(04)    COMP-5.
004900     05  ARBS0003-RSTD OCCURS 200 TIMES.
005000         07  ARBS0003-RSTD-PC-LUCRO     PIC S9(05)V9(04) COMP-3.
005100         07  ARBS0003-RSTD-VL-FINAL     PIC S9(07)V9(08) COMP-3.
005200         07  ARBS0003-RSTD-VL-PATH      PIC S9(11)V9(04) COMP-3.
005300         07  ARBS0003-RSTD-PC-SLIP-TOT  PIC S9(05)V9(04) COMP-3.
005400         07  ARBS0003-RSTD-PC-SLIP-MAX  PIC S9(05)V9(04) COMP-3.
005500         07  ARBS0003-RSTD-LEG OCCURS 3 TIMES.
005600             09  ARBS0003-RSTD-LEG-INST PIC  X(20).
005700             09  ARBS0003-RSTD-LEG-TIPO PIC  X(04).
005800             09  ARBS0003-RSTD-LEG-DE   PIC  X(10).
005900             09  ARBS0003-RSTD-LEG-PA   PIC  X(10).
006000         07  FILLER                     PIC  X(10).
