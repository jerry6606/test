000100*----------------------------------------------------------------*
000200* BOOK......: ARBKB004.
000300* ANALISTA..: C. N. ABEBE
000400* AUTOR.....: C. N. ABEBE
000500* DATA......: 17.05.1994
000600* OBJETIVO..: Book da subrotina ARBS0004 - calculo do custo de
000700*             transferencia (deposito) entre mesas de cambio.
000800*             Recebe mesa de destino, moeda e montante; devolve
000900*             a rede de transferencia mais barata suportada
001000*             pela mesa de destino, a taxa e o tempo estimado.
001100*----------------------------------------------------------------*
001200* VRS0001 17.05.1994 - C.N.ABEBE      - IMPLANTACAO.
001300* VRS0002 29.12.1998 - M.K.OYELARAN   - AJUSTE ANO 2000.
001400* VRS0003 11.06.2006 - M.K.OYELARAN   - REVISAO P/ REDES DE
001500*                      TRANSFERENCIA DE CAMBIO DIGITAL (MESAS
001600*                      CRIPTO); SUBSTITUI LISTA DE BANCOS
001700*                      CORRESPONDENTES POR REDES BLOCKCHAIN.
001800*----------------------------------------------------------------*
001900
002000 03  ARBS0004-ERRO.
002100     05  ARBS0004-SEQL-ERRO            PIC S9(09)    COMP-5.
002200     05  ARBS0004-TX-ERRO              PIC  X(120).
002300
002400 03  ARBS0004-RQSC.
002500     05  ARBS0004-VENUE                PIC  X(10).
002600     05  ARBS0004-MOEDA                PIC  X(10).
002700     05  ARBS0004-VL-MONTANTE          PIC S9(09)V9(04) COMP-3.
002800     05  FILLER                        PIC  X(08).
002900
003000 03  ARBS0004-RPST.
003100     05  ARBS0004-VL-TAXA              PIC S9(05)V9(04) COMP-3.
003200     05  ARBS0004-REDE                 PIC  X(10).
003300     05  ARBS0004-QT-MINUTOS           PIC  9(03).
003400     05  ARBS0004-IN-REDE-ACHADA       PIC  X(01).
003500         88  ARBS0004-REDE-ACHADA      VALUE 'S'.
003600     05  FILLER                        PIC  X(08).
