000100*----------------------------------------------------------------*
000200* PROGRAMA..: ARBP0005.
000300* ANALISTA..: J. R. WHITFIELD
000400* AUTOR.....: J. R. WHITFIELD
000500* INSTALACAO: MESA DE ARBITRAGEM - BACK OFFICE
000600* OBJETIVO..: Le o arquivo de cotacoes por mesa de cambio (uma
000700*             linha por par/mesa, arquivo ordenado por par),
000800*             localiza a melhor compra e a melhor venda de cada
000900*             par entre as mesas, calcula o spread e o lucro
001000*             liquido apos taxas e custo de transferencia
001100*             (via ARBS0004) e emite o relatorio de oportunidades
001200*             de arbitragem entre mesas.
001300* COMPILACAO: COBOL BATCH
001400*----------------------------------------------------------------*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    ARBP0005.
001700 AUTHOR.        J. R. WHITFIELD.
001800 INSTALLATION.  MESA DE ARBITRAGEM - BACK OFFICE.
001900 DATE-WRITTEN.  21.10.1989.
002000 DATE-COMPILED. 21.10.1989.
002100 SECURITY.      USO INTERNO - MESA DE ARBITRAGEM.
002200*----------------------------------------------------------------*
002300* HISTORICO DE MANUTENCAO
002400*----------------------------------------------------------------*
002500* VRS0001 21.10.1989 - J.R.WHITFIELD  - IMPLANTACAO. BUSCA DE
002600*                      OPORTUNIDADE DE ARBITRAGEM ENTRE MESAS DE
002700*                      CAMBIO DE BALCAO, POR QUEBRA DE CONTROLE
002800*                      NO PAR.
002900* VRS0002 02.09.1991 - J.R.WHITFIELD  - PASSA A DESCARTAR PARES
003000*                      DE TOKEN ALAVANCADO (3L/3S/5L/5S/BEAR/BULL)
003100*                      ANTES DA AVALIACAO.
003200* VRS0003 29.12.1998 - M.K.OYELARAN   - AJUSTE ANO 2000 NOS
003300*                      DISPLAYS DE DATA DE INICIO/FIM DE JOB.
003400* VRS0004 11.06.2006 - M.K.OYELARAN   - REVISAO PARA MESAS DE
003500*                      CAMBIO DIGITAL (CRIPTO). PASSA A CHAMAR A
003600*                      SUBROTINA ARBS0004 PARA O CUSTO DE
003700*                      TRANSFERENCIA (DEPOSITO) NA MESA DE VENDA.
003800* VRS0005 03.02.2009 - C.N.ABEBE      - TICKET MA-4471: CONSTANTES
003900*                      DE LUCRO MINIMO, VOLUME MINIMO, SPREAD
004000*                      MAXIMO E CAPITAL DISPONIVEL PASSAM A SER
004100*                      CONSTANTES DE PROGRAMA.
004200* VRS0006 19.08.2009 - C.N.ABEBE      - TICKET MA-4502: O FILTRO
004300*                      DE TOKEN ALAVANCADO SO COMPARAVA OS 4
004400*                      PRIMEIROS BYTES DO PAR COM A TABELA DE
004500*                      CODIGOS, E O CODIGO DE ALAVANCAGEM NAO
004600*                      FICA NO INICIO DO PAR (EX: BTC3L/USDT).
004700*                      PASSA A VARRER A MOEDA BASE POSICAO A
004800*                      POSICAO (250005/250006).
004900* VRS0007 26.08.2009 - C.N.ABEBE      - TICKET MA-4509: O RELATO-
005000*                      RIO ENTRE MESAS (390000/390010) STRINGAVA
005100*                      CAMPOS COMP-5/COMP-3 DIRETO NA LINHA, O QUE
005200*                      NAO COMPILA (STRING EXIGE USAGE DISPLAY).
005300*                      PASSA A MOVER CADA CAMPO PARA UM EDITADO EM
005400*                      GRP-DSP-XV ANTES DE MONTAR A LINHA.
005500* VRS0008 27.08.2009 - C.N.ABEBE      - TICKET MA-4511: OS CAMPOS
005600*                      EDITADOS DE GRP-DSP-XV TINHAM CASAS
005700*                      DECIMAIS DIVERGENTES DO PADRAO DE EXIBICAO
005800*                      (SPREAD/LUCRO TEORICO/LUCRO LIQUIDO PARA 2
005900*                      CASAS, QTDE DE TOKENS PARA 4). PASSA A USAR
006000*                      COMPUTE ROUNDED NO MOVE PARA OS EDITADOS.
006100*----------------------------------------------------------------*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     CLASS CLASSE-MOEDA IS "A" THRU "Z".
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*-------------
006900     SELECT  VENUE-QUOTES      ASSIGN  TO  UT-S-VENUE.
007000     SELECT  XVENUE-REPORT     ASSIGN  TO  UT-S-XVREL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400*----------------------------------------------------------------*
007500 FD  VENUE-QUOTES
007600     BLOCK 0 RECORDS
007700     RECORD  90
007800     RECORDING MODE IS F.
007900 01  VENUE-REGISTRO.
008000     03  VQ-PAIR                  PIC  X(20).
008100     03  VQ-VENUE                 PIC  X(10).
008200     03  VQ-BUY-PX                PIC S9(09)V9(08).
008300     03  VQ-SELL-PX               PIC S9(09)V9(08).
008400     03  VQ-VOLUME                PIC S9(13)V9(04).
008500     03  FILLER                   PIC  X(09).
008600 01  VENUE-REGISTRO-RAW REDEFINES VENUE-REGISTRO
008700                              PIC  X(90).
008800
008900*----------------------------------------------------------------*
009000 FD  XVENUE-REPORT
009100     BLOCK 0 RECORDS
009200     RECORD  132
009300     RECORDING MODE IS F.
009400 01  XVR-LINHA                    PIC  X(132).
009500
009600*----------------------------------------------------------------*
009700 WORKING-STORAGE SECTION.
009800*----------------------------------------------------------------*
009900 01  CTE-PROG                PIC  X(18) VALUE
010000                                       '*** ARBP0005 ***'.
010100 01  CTE-VERS                PIC  X(06) VALUE 'VRS0008'.
010200 77  CTE-PC-LUCRO-MIN         PIC S9(05)V9(04) COMP-3
010300                                            VALUE 2.
010400 77  CTE-VL-VOL-MIN           PIC S9(13)V9(04) COMP-3
010500                                            VALUE 1000.
010600 77  CTE-PC-SPREAD-MAX        PIC S9(05)V9(04) COMP-3
010700                                            VALUE 5.
010800 77  CTE-VL-CAPITAL           PIC S9(09)V9(04) COMP-3
010900                                            VALUE 100.
011000 77  CTE-PC-TAXA-OPER         PIC S9(05)V9(04) COMP-3
011100                                            VALUE 0.002.
011200 77  CTE-PC-HAIRCUT           PIC S9(05)V9(04) COMP-3
011300                                            VALUE 0.8.
011400 77  CTE-FATOR-TAXA-CMPR      PIC S9(05)V9(04) COMP-3
011500                                            VALUE 1.002.
011600 77  CTE-VL-PRECO-MIN         PIC S9(03)V9(08) COMP-3
011700                                            VALUE 0.000001.
011800 77  CTE-PC-RAZAO-MAX         PIC S9(05)V9(04) COMP-3
011900                                            VALUE 1.5.
012000 77  CTE-QT-VENUE-MAX         PIC  9(02)       VALUE 10.
012100 77  CTE-QT-OPORT-MAX         PIC  9(03)       VALUE 200.
012200
012300 01  TABELA-MSG-ERRO.
012400     03  FILLER               PIC  X(40) VALUE
012500                'ERRO NA ABERTURA DOS ARQUIVOS DE COTACAO'.
012600     03  FILLER               PIC  X(40) VALUE
012700                'EXCESSO DE MESAS PARA O MESMO PAR'.
012800     03  FILLER               PIC  X(40) VALUE
012900                'EXCESSO DE OPORTUNIDADES ENTRE MESAS'.
013000 01  FILLER REDEFINES TABELA-MSG-ERRO.
013100     03  TAB-MSG-ERRO OCCURS 3 TIMES    PIC  X(40).
013200
013300 01  TABELA-TOKEN-LEV.
013400     03  FILLER               PIC  X(04) VALUE '3L  '.
013500     03  FILLER               PIC  X(04) VALUE '3S  '.
013600     03  FILLER               PIC  X(04) VALUE '5L  '.
013700     03  FILLER               PIC  X(04) VALUE '5S  '.
013800     03  FILLER               PIC  X(04) VALUE 'BEAR'.
013900     03  FILLER               PIC  X(04) VALUE 'BULL'.
014000 01  FILLER REDEFINES TABELA-TOKEN-LEV.
014100     03  TAB-TOKEN-LEV OCCURS 6 TIMES   PIC  X(04).
014200
014300 01  GRP-ERRO.
014400     03  SEQL-ERRO                PIC S9(09)    COMP-5.
014500     03  TX-ERRO                  PIC  X(120).
014600     03  FILLER                   PIC  X(01).
014700
014800 01  GRP-SWITCH.
014900     03  WS-FIM-VENUE             PIC  X(01)    VALUE 'N'.
015000         88  IN-FIM-VENUE                       VALUE 'S'.
015100     03  WS-VENUE-OK              PIC  X(01)    VALUE 'N'.
015200         88  VENUE-PASSA-SANIDADE               VALUE 'S'.
015300     03  WS-PAR-LEVERAGED         PIC  X(01)    VALUE 'N'.
015400         88  PAR-E-LEVERAGED                    VALUE 'S'.
015500     03  FILLER                   PIC  X(01).
015600
015700 01  GRP-CONTADOR.
015800     03  QT-VENUE-LIDO            PIC S9(06)    COMP-5.
015900     03  QT-PAR-LIDO              PIC S9(06)    COMP-5.
016000     03  QT-PAR-ELEGIVEL          PIC S9(06)    COMP-5.
016100     03  QT-OPORT-ACHADA          PIC S9(06)    COMP-5.
016200     03  FILLER                   PIC  X(01).
016300
016400 01  GRP-TAB-VENUE-PAR.
016500     03  WS-QT-VENUE-PAR          PIC S9(04)    COMP-5.
016600     03  TB-VENUE-PAR OCCURS 10 TIMES.
016700         05  TB-VQ-VENUE          PIC  X(10).
016800         05  TB-VQ-BUY-PX         PIC S9(09)V9(08) COMP-3.
016900         05  TB-VQ-SELL-PX        PIC S9(09)V9(08) COMP-3.
017000         05  FILLER               PIC  X(01).
017100
017200 01  GRP-CLC.
017300     03  WS-PAR-CTRL              PIC  X(20).
017400     03  WS-MOEDA-BASE            PIC  X(10).
017500     03  WS-MOEDA-COTADA          PIC  X(10).
017600     03  WS-IX-MELHOR-COMPRA      PIC S9(04)    COMP-5.
017700     03  WS-IX-MELHOR-VENDA       PIC S9(04)    COMP-5.
017800     03  WS-PC-SPREAD             PIC S9(03)V9(04) COMP-3.
017900     03  WS-VL-TOKEN-AMOUNT       PIC S9(11)V9(06) COMP-3.
018000     03  WS-VL-TOKEN-EFETIVO      PIC S9(11)V9(06) COMP-3.
018100     03  WS-VL-CUSTO-COMPRA       PIC S9(09)V9(04) COMP-3.
018200     03  WS-VL-RECEITA-VENDA      PIC S9(09)V9(04) COMP-3.
018300     03  WS-VL-LUCRO-TEORICO      PIC S9(09)V9(04) COMP-3.
018400     03  WS-VL-TAXA-OPERACAO      PIC S9(09)V9(04) COMP-3.
018500     03  WS-VL-LUCRO-NETO         PIC S9(09)V9(04) COMP-3.
018600     03  WS-PC-RAZAO-PRECO        PIC S9(05)V9(04) COMP-3.
018700     03  FILLER                   PIC  X(01).
018800
018900 01  GRP-OPORTUNIDADE.
019000     03  WS-QT-OPORT              PIC S9(04)    COMP-5.
019100     03  TB-OPORT-XV OCCURS 200 TIMES.
019200         05  OP-PAIR              PIC  X(20).
019300         05  OP-BUY-VENUE         PIC  X(10).
019400         05  OP-SELL-VENUE        PIC  X(10).
019500         05  OP-BUY-PRICE         PIC S9(09)V9(08) COMP-3.
019600         05  OP-SELL-PRICE        PIC S9(09)V9(08) COMP-3.
019700         05  OP-TOKEN-AMOUNT      PIC S9(11)V9(06) COMP-3.
019800         05  OP-SPREAD-PCT        PIC S9(03)V9(04) COMP-3.
019900         05  OP-THEOR-PROFIT      PIC S9(09)V9(04) COMP-3.
020000         05  OP-NET-PROFIT        PIC S9(09)V9(04) COMP-3.
020100         05  OP-DEPOSIT-FEE       PIC S9(05)V9(04) COMP-3.
020200         05  OP-NETWORK           PIC  X(10).
020300         05  OP-DEPOSIT-TIME      PIC  9(03).
020400         05  OP-CAPITAL-USED      PIC S9(09)V9(04) COMP-3.
020500         05  FILLER               PIC  X(02).
020600 01  WS-OPORT-AUX.
020700     03  WS-OPORT-AUX-DADOS       PIC  X(112).
020800
020900 01  GRP-DSP-XV.
021000     03  DSP-QT-OPORT             PIC ZZZZ9.
021100     03  DSP-SPREAD-PCT           PIC -(03)9.99.
021200     03  DSP-BUY-PRICE            PIC -(09)9.99999999.
021300     03  DSP-SELL-PRICE           PIC -(09)9.99999999.
021400     03  DSP-TOKEN-AMOUNT         PIC -(11)9.9999.
021500     03  DSP-DEPOSIT-FEE          PIC -(05)9.9999.
021600     03  DSP-THEOR-PROFIT         PIC -(09)9.99.
021700     03  DSP-NET-PROFIT           PIC -(09)9.99.
021800     03  FILLER                   PIC  X(01).
021900
022000 01  GRP-ORDENACAO.
022100     03  IX-ORD                   PIC S9(04)    COMP-5.
022200     03  IX-ORD-SUB               PIC S9(04)    COMP-5.
022300     03  IX-ORD-MAIOR             PIC S9(04)    COMP-5.
022400     03  FILLER                   PIC  X(01).
022500
022600 01  GRP-SUBSCRITO.
022700     03  IX-VEN                   PIC S9(04)    COMP-5.
022800     03  IX-LEV                   PIC S9(04)    COMP-5.
022900     03  IX-POS-LEV               PIC S9(04)    COMP-5.
023000     03  FILLER                   PIC  X(01).
023100
023200 01  GRP-RELATORIO.
023300     03  LIN-SEPARADOR-IGUAL      PIC  X(60) VALUE ALL '='.
023400     03  LIN-SEPARADOR-TRACO      PIC  X(60) VALUE ALL '-'.
023500     03  LIN-RELATORIO.
023600         05  LR-TEXTO             PIC  X(132).
023700         05  FILLER               PIC  X(01).
023800
023900 01  ARBS0004-DADOS.
024000 COPY ARBKB004.
024100
024200*----------------------------------------------------------------*
024300 LOCAL-STORAGE SECTION.
024400*----------------------------------------------------------------*
024500 01  WS-DATA-HORA.
024600     03  WS-DATA-SISTEMA          PIC  9(06).
024700     03  WS-HORA-SISTEMA          PIC  9(08).
024800 01  WS-DATA-HORA-R REDEFINES WS-DATA-HORA.
024900     03  WS-DATA-AA               PIC  9(02).
025000     03  WS-DATA-MM               PIC  9(02).
025100     03  WS-DATA-DD               PIC  9(02).
025200     03  WS-HORA-HH               PIC  9(02).
025300     03  WS-HORA-MN               PIC  9(02).
025400     03  WS-HORA-SS               PIC  9(02).
025500     03  WS-HORA-CS               PIC  9(02).
025600 01  WS-SECULO-AA                 PIC  9(04).
025700
025800*----------------------------------------------------------------*
025900 PROCEDURE DIVISION.
026000*----------------------------------------------------------------*
026100 000000-PRINCIPAL SECTION.
026200*----------------------------------------------------------------*
026300     PERFORM 100000-PROCEDIMENTO-INICIAIS
026400     PERFORM 200000-PROCESSAR
026500         UNTIL IN-FIM-VENUE
026600     IF  WS-QT-VENUE-PAR GREATER ZEROS
026700         PERFORM 250000-AVALIA-PAR
026800     END-IF
026900     PERFORM 300000-FINALIZAR
027000     .
027100 000000-SAI.
027200     STOP RUN.
027300
027400*----------------------------------------------------------------*
027500 100000-PROCEDIMENTO-INICIAIS SECTION.
027600*----------------------------------------------------------------*
027700     OPEN INPUT  VENUE-QUOTES
027800     OPEN OUTPUT XVENUE-REPORT
027900
028000     ACCEPT WS-DATA-SISTEMA       FROM DATE
028100     ACCEPT WS-HORA-SISTEMA       FROM TIME
028200     IF  WS-DATA-AA LESS 50
028300         COMPUTE WS-SECULO-AA = 2000 + WS-DATA-AA
028400     ELSE
028500         COMPUTE WS-SECULO-AA = 1900 + WS-DATA-AA
028600     END-IF
028700     DISPLAY CTE-PROG ' INICIO.: ' WS-SECULO-AA '/' WS-DATA-MM
028800             '/' WS-DATA-DD ' ' WS-HORA-HH ':' WS-HORA-MN
028900
029000     MOVE ZEROS                   TO QT-VENUE-LIDO
029100                                      QT-PAR-LIDO
029200                                      QT-PAR-ELEGIVEL
029300                                      QT-OPORT-ACHADA
029400                                      WS-QT-VENUE-PAR
029500                                      WS-QT-OPORT
029600     MOVE ZEROS                   TO SEQL-ERRO
029700     MOVE SPACES                  TO TX-ERRO
029800     MOVE SPACES                  TO WS-PAR-CTRL
029900
030000     READ VENUE-QUOTES
030100         AT END MOVE 'S'          TO WS-FIM-VENUE
030200     END-READ
030300     IF  NOT IN-FIM-VENUE
030400         MOVE VQ-PAIR              TO WS-PAR-CTRL
030500     END-IF
030600     .
030700 100000-SAI.
030800     EXIT.
030900
031000*----------------------------------------------------------------*
031100 110000-VALIDAR-REQUISICAO SECTION.
031200*----------------------------------------------------------------*
031300*    Sanidade da cotacao de uma mesa: volume minimo, precos
031400*    acima do piso de ruido e razao compra/venda dentro do
031500*    limite (filtro de cotacao suja/obsoleta).
031600     MOVE 'S'                     TO WS-VENUE-OK
031700
031800     IF  VQ-VOLUME LESS CTE-VL-VOL-MIN
031900         MOVE 'N'                 TO WS-VENUE-OK
032000         GO TO 110000-SAI
032100     END-IF
032200
032300     IF  VQ-BUY-PX NOT GREATER CTE-VL-PRECO-MIN
032400     OR  VQ-SELL-PX NOT GREATER CTE-VL-PRECO-MIN
032500         MOVE 'N'                 TO WS-VENUE-OK
032600         GO TO 110000-SAI
032700     END-IF
032800
032900     COMPUTE WS-PC-RAZAO-PRECO = VQ-BUY-PX / VQ-SELL-PX
033000     IF  WS-PC-RAZAO-PRECO GREATER CTE-PC-RAZAO-MAX
033100         MOVE 'N'                 TO WS-VENUE-OK
033200     END-IF
033300     .
033400 110000-SAI.
033500     EXIT.
033600
033700*----------------------------------------------------------------*
033800 200000-PROCESSAR SECTION.
033900*----------------------------------------------------------------*
034000     IF  VENUE-REGISTRO-RAW EQUAL SPACES
034100         GO TO 200000-PROXIMA
034200     END-IF
034300
034400     ADD 1                         TO QT-VENUE-LIDO
034500
034600     IF  VQ-PAIR NOT EQUAL WS-PAR-CTRL
034700         ADD 1                     TO QT-PAR-LIDO
034800         IF  WS-QT-VENUE-PAR GREATER ZEROS
034900             PERFORM 250000-AVALIA-PAR
035000         END-IF
035100         MOVE ZEROS                TO WS-QT-VENUE-PAR
035200         MOVE VQ-PAIR               TO WS-PAR-CTRL
035300     END-IF
035400
035500     PERFORM 110000-VALIDAR-REQUISICAO
035600
035700     IF  VENUE-PASSA-SANIDADE
035800         IF  WS-QT-VENUE-PAR LESS CTE-QT-VENUE-MAX
035900             ADD 1                     TO WS-QT-VENUE-PAR
036000             MOVE VQ-VENUE             TO
036100                            TB-VQ-VENUE(WS-QT-VENUE-PAR)
036200             MOVE VQ-BUY-PX            TO
036300                            TB-VQ-BUY-PX(WS-QT-VENUE-PAR)
036400             MOVE VQ-SELL-PX           TO
036500                            TB-VQ-SELL-PX(WS-QT-VENUE-PAR)
036600         ELSE
036700             PERFORM 999002-ERRO
036800         END-IF
036900     END-IF
037000     .
037100 200000-PROXIMA.
037200     READ VENUE-QUOTES
037300         AT END MOVE 'S'          TO WS-FIM-VENUE
037400     END-READ
037500     .
037600 200000-SAI.
037700     EXIT.
037800
037900*----------------------------------------------------------------*
038000 250000-AVALIA-PAR SECTION.
038100*----------------------------------------------------------------*
038200     MOVE 'N'                     TO WS-PAR-LEVERAGED
038300     PERFORM 250030-EXTRAIR-MOEDA-COTADA
038400     PERFORM 250005-VERIFICA-LEVERAGED
038500         VARYING IX-LEV FROM 1 BY 1
038600         UNTIL IX-LEV GREATER 6
038700     IF  PAR-E-LEVERAGED
038800         GO TO 250000-SAI
038900     END-IF
039000
039100     IF  WS-QT-VENUE-PAR LESS 2
039200         GO TO 250000-SAI
039300     END-IF
039400
039500     ADD 1                         TO QT-PAR-ELEGIVEL
039600
039700     MOVE 1                       TO WS-IX-MELHOR-COMPRA
039800     MOVE 1                       TO WS-IX-MELHOR-VENDA
039900     PERFORM 250010-LOCALIZAR-MELHOR-COMPRA
040000         VARYING IX-VEN FROM 2 BY 1
040100         UNTIL IX-VEN GREATER WS-QT-VENUE-PAR
040200     PERFORM 250020-LOCALIZAR-MELHOR-VENDA
040300         VARYING IX-VEN FROM 2 BY 1
040400         UNTIL IX-VEN GREATER WS-QT-VENUE-PAR
040500
040600     IF  WS-IX-MELHOR-COMPRA EQUAL WS-IX-MELHOR-VENDA
040700         GO TO 250000-SAI
040800     END-IF
040900
041000     COMPUTE WS-PC-SPREAD ROUNDED =
041100             (TB-VQ-BUY-PX(WS-IX-MELHOR-VENDA) -
041200              TB-VQ-SELL-PX(WS-IX-MELHOR-COMPRA)) /
041300              TB-VQ-SELL-PX(WS-IX-MELHOR-COMPRA) * 100
041400
041500     IF  WS-PC-SPREAD GREATER CTE-PC-SPREAD-MAX
041600         GO TO 250000-SAI
041700     END-IF
041800     IF  WS-PC-SPREAD LESS CTE-PC-LUCRO-MIN
041900         GO TO 250000-SAI
042000     END-IF
042100
042200     COMPUTE WS-VL-TOKEN-AMOUNT =
042300             CTE-VL-CAPITAL /
042400             (TB-VQ-SELL-PX(WS-IX-MELHOR-COMPRA) *
042500              CTE-FATOR-TAXA-CMPR)
042600     COMPUTE WS-VL-TOKEN-EFETIVO =
042700             WS-VL-TOKEN-AMOUNT * CTE-PC-HAIRCUT
042800
042900     COMPUTE WS-VL-CUSTO-COMPRA =
043000             TB-VQ-SELL-PX(WS-IX-MELHOR-COMPRA) *
043100             WS-VL-TOKEN-EFETIVO
043200     COMPUTE WS-VL-RECEITA-VENDA =
043300             TB-VQ-BUY-PX(WS-IX-MELHOR-VENDA) *
043400             WS-VL-TOKEN-EFETIVO
043500     COMPUTE WS-VL-LUCRO-TEORICO =
043600             WS-VL-RECEITA-VENDA - WS-VL-CUSTO-COMPRA
043700     COMPUTE WS-VL-TAXA-OPERACAO =
043800             (WS-VL-CUSTO-COMPRA + WS-VL-RECEITA-VENDA) *
043900              CTE-PC-TAXA-OPER
044000
044100*    Moeda base/cotada ja extraidas de WS-PAR-CTRL no inicio
044200*    deste paragrafo (necessario antes para o filtro de tokens
044300*    alavancados em 250005).
044400     MOVE TB-VQ-VENUE(WS-IX-MELHOR-VENDA)  TO ARBS0004-VENUE
044500     MOVE WS-MOEDA-COTADA                  TO ARBS0004-MOEDA
044600     MOVE WS-VL-RECEITA-VENDA               TO
044700                                       ARBS0004-VL-MONTANTE
044800     CALL 'ARBS0004'               USING ARBS0004-DADOS
044900
045000*    Rede de transferencia nao suportada pela mesa de venda:
045100*    taxa tratada como infinita, o lucro liquido nao pode
045200*    vencer o filtro abaixo.
045300     IF  NOT ARBS0004-REDE-ACHADA
045400         GO TO 250000-SAI
045500     END-IF
045600
045700     COMPUTE WS-VL-LUCRO-NETO =
045800             WS-VL-LUCRO-TEORICO - WS-VL-TAXA-OPERACAO -
045900             ARBS0004-VL-TAXA
046000
046100     IF  WS-VL-LUCRO-NETO LESS CTE-PC-LUCRO-MIN
046200         GO TO 250000-SAI
046300     END-IF
046400
046500     ADD 1                         TO QT-OPORT-ACHADA
046600     PERFORM 250100-GRAVA-OPORTUNIDADE
046700     .
046800 250000-SAI.
046900     EXIT.
047000
047100*----------------------------------------------------------------*
047200 250005-VERIFICA-LEVERAGED SECTION.
047300*----------------------------------------------------------------*
047400*    O codigo de alavancagem nao fica necessariamente nos 4
047500*    primeiros bytes do par (ex: BTC3L/USDT, ETHBEAR/USDT);
047600*    varre-se a moeda base, byte a byte, procurando o codigo
047700*    como substring, via 250006.
047800     PERFORM 250006-VARRER-POSICAO-LEV
047900         VARYING IX-POS-LEV FROM 1 BY 1
048000         UNTIL IX-POS-LEV GREATER 7
048100         OR     PAR-E-LEVERAGED
048200     .
048300 250005-SAI.
048400     EXIT.
048500
048600*----------------------------------------------------------------*
048700 250006-VARRER-POSICAO-LEV SECTION.
048800*----------------------------------------------------------------*
048900     IF  WS-MOEDA-BASE(IX-POS-LEV:4) EQUAL TAB-TOKEN-LEV(IX-LEV)
049000         MOVE 'S'                 TO WS-PAR-LEVERAGED
049100     END-IF
049200     .
049300 250006-SAI.
049400     EXIT.
049500
049600*----------------------------------------------------------------*
049700 250010-LOCALIZAR-MELHOR-COMPRA SECTION.
049800*----------------------------------------------------------------*
049900*    Melhor compra = menor preco de venda (SELL-PX) entre as
050000*    mesas - e onde o usuario compra mais barato.
050100     IF  TB-VQ-SELL-PX(IX-VEN) LESS
050200         TB-VQ-SELL-PX(WS-IX-MELHOR-COMPRA)
050300         MOVE IX-VEN               TO WS-IX-MELHOR-COMPRA
050400     END-IF
050500     .
050600 250010-SAI.
050700     EXIT.
050800
050900*----------------------------------------------------------------*
051000 250020-LOCALIZAR-MELHOR-VENDA SECTION.
051100*----------------------------------------------------------------*
051200*    Melhor venda = maior preco de compra (BUY-PX) entre as
051300*    mesas - e onde o usuario vende mais caro.
051400     IF  TB-VQ-BUY-PX(IX-VEN) GREATER
051500         TB-VQ-BUY-PX(WS-IX-MELHOR-VENDA)
051600         MOVE IX-VEN               TO WS-IX-MELHOR-VENDA
051700     END-IF
051800     .
051900 250020-SAI.
052000     EXIT.
052100
052200*----------------------------------------------------------------*
052300 250030-EXTRAIR-MOEDA-COTADA SECTION.
052400*----------------------------------------------------------------*
052500*    O par vem no formato BASE/COTADA (ex: BTC/USDT); a moeda
052600*    cotada e a usada no deposito da receita de venda.
052700     MOVE SPACES                  TO WS-MOEDA-BASE
052800                                      WS-MOEDA-COTADA
052900     UNSTRING WS-PAR-CTRL DELIMITED BY '/'
053000         INTO WS-MOEDA-BASE, WS-MOEDA-COTADA
053100     END-UNSTRING
053200     .
053300 250030-SAI.
053400     EXIT.
053500
053600*----------------------------------------------------------------*
053700 250100-GRAVA-OPORTUNIDADE SECTION.
053800*----------------------------------------------------------------*
053900     IF  WS-QT-OPORT NOT LESS CTE-QT-OPORT-MAX
054000         PERFORM 999003-ERRO
054100         GO TO 250100-SAI
054200     END-IF
054300
054400     ADD 1                         TO WS-QT-OPORT
054500     MOVE WS-PAR-CTRL                        TO
054600                                 OP-PAIR(WS-QT-OPORT)
054700     MOVE TB-VQ-VENUE(WS-IX-MELHOR-COMPRA)    TO
054800                                 OP-BUY-VENUE(WS-QT-OPORT)
054900     MOVE TB-VQ-VENUE(WS-IX-MELHOR-VENDA)     TO
055000                                 OP-SELL-VENUE(WS-QT-OPORT)
055100     MOVE TB-VQ-SELL-PX(WS-IX-MELHOR-COMPRA)  TO
055200                                 OP-BUY-PRICE(WS-QT-OPORT)
055300     MOVE TB-VQ-BUY-PX(WS-IX-MELHOR-VENDA)    TO
055400                                 OP-SELL-PRICE(WS-QT-OPORT)
055500     MOVE WS-VL-TOKEN-EFETIVO                  TO
055600                                 OP-TOKEN-AMOUNT(WS-QT-OPORT)
055700     MOVE WS-PC-SPREAD                         TO
055800                                 OP-SPREAD-PCT(WS-QT-OPORT)
055900     MOVE WS-VL-LUCRO-TEORICO                  TO
056000                                 OP-THEOR-PROFIT(WS-QT-OPORT)
056100     MOVE WS-VL-LUCRO-NETO                     TO
056200                                 OP-NET-PROFIT(WS-QT-OPORT)
056300     MOVE ARBS0004-VL-TAXA                     TO
056400                                 OP-DEPOSIT-FEE(WS-QT-OPORT)
056500     MOVE ARBS0004-REDE                        TO
056600                                 OP-NETWORK(WS-QT-OPORT)
056700     MOVE ARBS0004-QT-MINUTOS                  TO
056800                                 OP-DEPOSIT-TIME(WS-QT-OPORT)
056900     MOVE WS-VL-CUSTO-COMPRA                   TO
057000                                 OP-CAPITAL-USED(WS-QT-OPORT)
057100     .
057200 250100-SAI.
057300     EXIT.
057400
057500*----------------------------------------------------------------*
057600 300000-FINALIZAR SECTION.
057700*----------------------------------------------------------------*
057800     IF  WS-QT-OPORT GREATER 1
057900         PERFORM 300010-ORDENA-OPORTUNIDADES
058000             VARYING IX-ORD FROM 1 BY 1
058100             UNTIL IX-ORD GREATER WS-QT-OPORT
058200     END-IF
058300
058400     PERFORM 390000-EMITIR-RELATORIO-XV
058500
058600     DISPLAY CTE-PROG ' QT COTACOES LIDAS......: ' QT-VENUE-LIDO
058700     DISPLAY CTE-PROG ' QT PARES LIDOS..........: ' QT-PAR-LIDO
058800     DISPLAY CTE-PROG ' QT PARES ELEGIVEIS......: '
058900             QT-PAR-ELEGIVEL
059000     DISPLAY CTE-PROG ' QT OPORTUNIDADES ACHADAS: '
059100             QT-OPORT-ACHADA
059200
059300     CLOSE VENUE-QUOTES XVENUE-REPORT
059400
059500     ACCEPT WS-DATA-SISTEMA       FROM DATE
059600     ACCEPT WS-HORA-SISTEMA       FROM TIME
059700     IF  WS-DATA-AA LESS 50
059800         COMPUTE WS-SECULO-AA = 2000 + WS-DATA-AA
059900     ELSE
060000         COMPUTE WS-SECULO-AA = 1900 + WS-DATA-AA
060100     END-IF
060200     DISPLAY CTE-PROG ' FIM....: ' WS-SECULO-AA '/' WS-DATA-MM
060300             '/' WS-DATA-DD ' ' WS-HORA-HH ':' WS-HORA-MN
060400     .
060500 300000-SAI.
060600     EXIT.
060700
060800*----------------------------------------------------------------*
060900 300010-ORDENA-OPORTUNIDADES SECTION.
061000*----------------------------------------------------------------*
061100*    Ordenacao por selecao, decrescente por lucro liquido;
061200*    empate decrescente por quantidade de tokens.
061300     MOVE IX-ORD                  TO IX-ORD-MAIOR
061400     PERFORM 300020-SELECIONA-MAIOR
061500         VARYING IX-ORD-SUB FROM IX-ORD BY 1
061600         UNTIL IX-ORD-SUB GREATER WS-QT-OPORT
061700
061800     IF  IX-ORD-MAIOR NOT EQUAL IX-ORD
061900         PERFORM 300030-TROCA-OPORTUNIDADES
062000     END-IF
062100     .
062200 300010-SAI.
062300     EXIT.
062400
062500*----------------------------------------------------------------*
062600 300020-SELECIONA-MAIOR SECTION.
062700*----------------------------------------------------------------*
062800     IF  OP-NET-PROFIT(IX-ORD-SUB) GREATER
062900         OP-NET-PROFIT(IX-ORD-MAIOR)
063000         MOVE IX-ORD-SUB           TO IX-ORD-MAIOR
063100     ELSE
063200     IF  OP-NET-PROFIT(IX-ORD-SUB) EQUAL
063300         OP-NET-PROFIT(IX-ORD-MAIOR)
063400     AND OP-TOKEN-AMOUNT(IX-ORD-SUB) GREATER
063500         OP-TOKEN-AMOUNT(IX-ORD-MAIOR)
063600         MOVE IX-ORD-SUB           TO IX-ORD-MAIOR
063700     END-IF
063800     END-IF
063900     .
064000 300020-SAI.
064100     EXIT.
064200
064300*----------------------------------------------------------------*
064400 300030-TROCA-OPORTUNIDADES SECTION.
064500*----------------------------------------------------------------*
064600     MOVE TB-OPORT-XV(IX-ORD)          TO WS-OPORT-AUX-DADOS
064700     MOVE TB-OPORT-XV(IX-ORD-MAIOR)    TO TB-OPORT-XV(IX-ORD)
064800     MOVE WS-OPORT-AUX-DADOS            TO
064900                                 TB-OPORT-XV(IX-ORD-MAIOR)
065000     .
065100 300030-SAI.
065200     EXIT.
065300
065400*----------------------------------------------------------------*
065500 390000-EMITIR-RELATORIO-XV SECTION.
065600*----------------------------------------------------------------*
065700     MOVE WS-QT-OPORT              TO DSP-QT-OPORT
065800     MOVE SPACES                  TO LR-TEXTO
065900     STRING 'RELATORIO DE ARBITRAGEM ENTRE MESAS - QT OPORT: '
066000            DSP-QT-OPORT
066100            DELIMITED BY SIZE INTO LR-TEXTO
066200     END-STRING
066300     WRITE XVR-LINHA              FROM LIN-RELATORIO
066400     WRITE XVR-LINHA              FROM LIN-SEPARADOR-IGUAL
066500
066600     IF  WS-QT-OPORT EQUAL ZEROS
066700         MOVE SPACES               TO LR-TEXTO
066800         MOVE 'NENHUMA OPORTUNIDADE ENTRE MESAS ENCONTRADA'
066900                                   TO LR-TEXTO
067000         WRITE XVR-LINHA           FROM LIN-RELATORIO
067100     ELSE
067200         PERFORM 390010-EMITIR-OPORTUNIDADE-XV
067300             VARYING IX-ORD FROM 1 BY 1
067400             UNTIL IX-ORD GREATER WS-QT-OPORT
067500     END-IF
067600     .
067700 390000-SAI.
067800     EXIT.
067900
068000*----------------------------------------------------------------*
068100 390010-EMITIR-OPORTUNIDADE-XV SECTION.
068200*----------------------------------------------------------------*
068300     COMPUTE DSP-SPREAD-PCT ROUNDED = OP-SPREAD-PCT(IX-ORD)
068400     MOVE SPACES                  TO LR-TEXTO
068500     STRING OP-PAIR(IX-ORD) ' SPREAD: ' DSP-SPREAD-PCT
068600            '%' DELIMITED BY SIZE INTO LR-TEXTO
068700     END-STRING
068800     WRITE XVR-LINHA              FROM LIN-RELATORIO
068900
069000     MOVE OP-BUY-PRICE(IX-ORD)     TO DSP-BUY-PRICE
069100     MOVE OP-SELL-PRICE(IX-ORD)    TO DSP-SELL-PRICE
069200     MOVE SPACES                  TO LR-TEXTO
069300     STRING '  COMPRA: ' OP-BUY-VENUE(IX-ORD) ' @ '
069400            DSP-BUY-PRICE '  VENDA: '
069500            OP-SELL-VENUE(IX-ORD) ' @ ' DSP-SELL-PRICE
069600            DELIMITED BY SIZE INTO LR-TEXTO
069700     END-STRING
069800     WRITE XVR-LINHA              FROM LIN-RELATORIO
069900
070000     COMPUTE DSP-TOKEN-AMOUNT ROUNDED = OP-TOKEN-AMOUNT(IX-ORD)
070100     MOVE OP-DEPOSIT-FEE(IX-ORD)   TO DSP-DEPOSIT-FEE
070200     MOVE SPACES                  TO LR-TEXTO
070300     STRING '  TOKENS: ' DSP-TOKEN-AMOUNT
070400            '  REDE: ' OP-NETWORK(IX-ORD) ' ('
070500            OP-DEPOSIT-TIME(IX-ORD) ' MIN) TAXA: '
070600            DSP-DEPOSIT-FEE
070700            DELIMITED BY SIZE INTO LR-TEXTO
070800     END-STRING
070900     WRITE XVR-LINHA              FROM LIN-RELATORIO
071000
071100     COMPUTE DSP-THEOR-PROFIT ROUNDED = OP-THEOR-PROFIT(IX-ORD)
071200     COMPUTE DSP-NET-PROFIT   ROUNDED = OP-NET-PROFIT(IX-ORD)
071300     MOVE SPACES                  TO LR-TEXTO
071400     STRING '  LUCRO TEORICO: ' DSP-THEOR-PROFIT
071500            '  LUCRO LIQUIDO: ' DSP-NET-PROFIT
071600            DELIMITED BY SIZE INTO LR-TEXTO
071700     END-STRING
071800     WRITE XVR-LINHA              FROM LIN-RELATORIO
071900     WRITE XVR-LINHA              FROM LIN-SEPARADOR-TRACO
072000     .
072100 390010-SAI.
072200     EXIT.
072300
072400*----------------------------------------------------------------*
072500 999000-ERRO SECTION.
072600*----------------------------------------------------------------*
072700 999001-ERRO.
072800*------------
072900     MOVE 0001                    TO SEQL-ERRO
073000     MOVE TAB-MSG-ERRO(1)          TO TX-ERRO
073100     DISPLAY CTE-PROG ' (' SEQL-ERRO ') ' TX-ERRO
073200     GO TO 000000-SAI
073300     .
073400 999002-ERRO.
073500*------------
073600     MOVE 0002                    TO SEQL-ERRO
073700     MOVE TAB-MSG-ERRO(2)          TO TX-ERRO
073800     DISPLAY CTE-PROG ' (' SEQL-ERRO ') ' TX-ERRO ' PAR: '
073900             WS-PAR-CTRL
074000     .
074100 999003-ERRO.
074200*------------
074300     MOVE 0003                    TO SEQL-ERRO
074400     MOVE TAB-MSG-ERRO(3)          TO TX-ERRO
074500     DISPLAY CTE-PROG ' (' SEQL-ERRO ') ' TX-ERRO
074600     .
074700 999000-SAI.
074800     EXIT.
