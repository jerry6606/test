000100*----------------------------------------------------------------*
000200* PROGRAMA..: ARBS0003.
000300* ANALISTA..: J. R. WHITFIELD
000400* AUTOR.....: J. R. WHITFIELD
000500* INSTALACAO: MESA DE ARBITRAGEM - BACK OFFICE
000600* OBJETIVO..: Motor de arbitragem triangular. Recebe um grafo de
000700*             conversao de moedas (arestas) e a moeda base,
000800*             enumera os ciclos de 3 pernas a partir da moeda
000900*             base, aplica taxa e impacto de slippage por perna
001000*             e devolve os ciclos rentaveis ordenados por lucro.
001100* COMPILACAO: COBOL BATCH
001200*----------------------------------------------------------------*
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    ARBS0003.
001500 AUTHOR.        J. R. WHITFIELD.
001600 INSTALLATION.  MESA DE ARBITRAGEM - BACK OFFICE.
001700 DATE-WRITTEN.  14.03.1988.
001800 DATE-COMPILED. 14.03.1988.
001900 SECURITY.      USO INTERNO - MESA DE ARBITRAGEM.
002000*----------------------------------------------------------------*
002100* HISTORICO DE MANUTENCAO
002200*----------------------------------------------------------------*
002300* VRS0001 14.03.1988 - J.R.WHITFIELD  - IMPLANTACAO. MOTOR
002400*                      ORIGINAL PARA ARBITRAGEM TRIANGULAR DE
002500*                      CAMBIO (FX) DE BALCAO.
002600* VRS0002 02.09.1991 - J.R.WHITFIELD  - AMPLIA TABELA DE ARESTAS
002700*                      PARA 500; ADMITE MOEDAS LATINO-AMER.
002800* VRS0003 17.05.1994 - C.N.ABEBE      - CORRIGE DIVISAO POR ZERO
002900*                      NO CALCULO DE IMPACTO QUANDO O VOLUME DA
003000*                      PERNA E ZERO.
003100* VRS0004 29.12.1998 - M.K.OYELARAN   - AJUSTE ANO 2000. DATA DO
003200*                      SISTEMA PASSA A SER JANELADA (SECULO
003300*                      EXPLICITO) NOS DISPLAYS DE INICIO/FIM.
003400* VRS0005 11.06.2006 - M.K.OYELARAN   - REVISAO PARA INSTRUMEN-
003500*                      TOS DE CAMBIO DIGITAL (MESAS CRIPTO).
003600*                      TAXA/PRECO PASSAM A 8 CASAS DECIMAIS.
003700* VRS0006 03.02.2009 - C.N.ABEBE      - TICKET MA-4471: PASSA A
003800*                      CONTAR PERNAS REJEITADAS POR VALIDACAO
003900*                      SEPARADAMENTE DO FILTRO DE SLIPPAGE.
004000* VRS0007 26.08.2009 - C.N.ABEBE      - TICKET MA-4509: O CALCULO
004100*                      DO LUCRO PERCENTUAL DO CICLO NAO USAVA
004200*                      ROUNDED, TRUNCANDO A CASA DECIMAL ANTES DO
004300*                      ARREDONDAMENTO FINAL PARA O RESULTADO.
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS CLASSE-MOEDA IS "A" THRU "Z".
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 77  CTE-PROG                PIC  X(18) VALUE
005300                                       '*** ARBS0003 ***'.
005400 77  CTE-VERS                PIC  X(06) VALUE 'VRS0007'.
005500
005600 01  TABELA-TIPO-PERNA.
005700     03  FILLER              PIC  X(04) VALUE 'SELL'.
005800     03  FILLER              PIC  X(04) VALUE 'BUY '.
005900 01  FILLER REDEFINES TABELA-TIPO-PERNA.
006000     03  TAB-TIPO-PERNA OCCURS 2 TIMES  PIC  X(04).
006100
006200 01  TABELA-MSG-ERRO.
006300     03  FILLER              PIC  X(40) VALUE
006400                'GRAFO SEM ARESTAS VALIDAS NA REQUISICAO'.
006500     03  FILLER              PIC  X(40) VALUE
006600                'MOEDA BASE NAO INFORMADA OU INVALIDA'.
006700 01  FILLER REDEFINES TABELA-MSG-ERRO.
006800     03  TAB-MSG-ERRO OCCURS 2 TIMES    PIC  X(40).
006900
007000*----------------------------------------------------------------*
007100 LOCAL-STORAGE SECTION.
007200*----------------------------------------------------------------*
007300 01  WS-DATA-HORA.
007400     03  WS-DATA-SISTEMA         PIC  9(06).
007500     03  WS-HORA-SISTEMA         PIC  9(08).
007600 01  WS-DATA-HORA-R REDEFINES WS-DATA-HORA.
007700     03  WS-DATA-AA              PIC  9(02).
007800     03  WS-DATA-MM              PIC  9(02).
007900     03  WS-DATA-DD              PIC  9(02).
008000     03  WS-HORA-HH              PIC  9(02).
008100     03  WS-HORA-MN              PIC  9(02).
008200     03  WS-HORA-SS              PIC  9(02).
008300     03  WS-HORA-CS              PIC  9(02).
008400 01  WS-SECULO-AA                PIC  9(04).
008500
008600 01  GRP-ERRO.
008700     03  WS-PERNA-INVALIDA       PIC  X(01) VALUE 'N'.
008800         88  IN-PERNA-INVALIDA           VALUE 'S'.
008900     03  FILLER                  PIC  X(01).
009000
009100 01  GRP-IDX-ARESTA.
009200     03  IX-AR1                  PIC S9(04) COMP-5.
009300     03  IX-AR2                  PIC S9(04) COMP-5.
009400     03  IX-AR3                  PIC S9(04) COMP-5.
009500     03  WS-IX-LEG               PIC S9(04) COMP-5.
009600     03  FILLER                  PIC  X(01).
009700
009800 01  GRP-MOEDA-ATU.
009900     03  WS-MOEDA-A              PIC  X(10).
010000     03  WS-MOEDA-B              PIC  X(10).
010100     03  FILLER                  PIC  X(01).
010200
010300 01  WS-LEG-GRUPO.
010400     03  WS-LEG OCCURS 3 TIMES.
010500         05  WS-LEG-INST         PIC  X(20).
010600         05  WS-LEG-TIPO         PIC  X(04).
010700         05  WS-LEG-DE           PIC  X(10).
010800         05  WS-LEG-PA           PIC  X(10).
010900         05  WS-LEG-TAXA         PIC S9(07)V9(08) COMP-3.
011000         05  WS-LEG-SLIP         PIC S9(05)V9(04) COMP-3.
011100         05  WS-LEG-VOL          PIC S9(11)V9(04) COMP-3.
011200         05  FILLER              PIC  X(01).
011300
011400 01  GRP-CLC.
011500     03  WS-TOT-SLIP             PIC S9(05)V9(04) COMP-3.
011600     03  WS-MAX-SLIP             PIC S9(05)V9(04) COMP-3.
011700     03  WS-MIN-VOL              PIC S9(11)V9(04) COMP-3.
011800     03  WS-AMOUNT               PIC S9(05)V9(10) COMP-3.
011900     03  WS-PC-LUCRO             PIC S9(07)V9(04) COMP-3.
012000     03  WS-IMPACTO              PIC S9(03)V9(08) COMP-3.
012100     03  WS-EXPO                 PIC S9(03)V9(08) COMP-3.
012200     03  WS-BASE-FATOR           PIC S9(05)V9(08) COMP-3.
012300     03  FILLER                  PIC  X(01).
012400
012500 01  GRP-MATEMATICA.
012600     03  WS-SQRT-X               PIC S9(11)V9(08) COMP-3.
012700     03  WS-SQRT-R               PIC S9(09)V9(08) COMP-3.
012800     03  WS-SQRT-IX              PIC S9(02)       COMP-5.
012900     03  WS-EXP-TERMO            PIC S9(03)V9(10) COMP-3.
013000     03  WS-EXP-SOMA             PIC S9(03)V9(10) COMP-3.
013100     03  WS-EXP-IX               PIC S9(02)       COMP-5.
013200     03  WS-EXP-R                PIC S9(03)V9(10) COMP-3.
013300     03  FILLER                  PIC  X(01).
013400
013500 01  GRP-ORDENACAO.
013600     03  WS-IX-ORD1              PIC S9(04) COMP-5.
013700     03  WS-IX-ORD2              PIC S9(04) COMP-5.
013800     03  WS-IX-MAIOR             PIC S9(04) COMP-5.
013900     03  FILLER                  PIC  X(01).
014000
014100 01  WS-RSTD-AUX.
014200     03  WS-RSTD-AUX-PC-LUCRO    PIC S9(05)V9(04) COMP-3.
014300     03  WS-RSTD-AUX-VL-FINAL    PIC S9(07)V9(08) COMP-3.
014400     03  WS-RSTD-AUX-VL-PATH     PIC S9(11)V9(04) COMP-3.
014500     03  WS-RSTD-AUX-PC-SLIP-TOT PIC S9(05)V9(04) COMP-3.
014600     03  WS-RSTD-AUX-PC-SLIP-MAX PIC S9(05)V9(04) COMP-3.
014700     03  WS-RSTD-AUX-LEG OCCURS 3 TIMES.
014800         05  WS-RSTD-AUX-LEG-INST PIC  X(20).
014900         05  WS-RSTD-AUX-LEG-TIPO PIC  X(04).
015000         05  WS-RSTD-AUX-LEG-DE   PIC  X(10).
015100         05  WS-RSTD-AUX-LEG-PA   PIC  X(10).
015200     03  FILLER                  PIC  X(10).
015300
015400*----------------------------------------------------------------*
015500 LINKAGE SECTION.
015600*----------------------------------------------------------------*
015700 01  ARBS0003-DADOS.
015800 COPY ARBKB003.
015900
016000*----------------------------------------------------------------*
016100 PROCEDURE DIVISION USING ARBS0003-DADOS.
016200*----------------------------------------------------------------*
016300 000000-PRINCIPAL SECTION.
016400*----------------------------------------------------------------*
016500     PERFORM 100000-PROCEDIMENTO-INICIAIS
016600     PERFORM 110000-VALIDAR-REQUISICAO
016700     PERFORM 200000-PROCESSAR
016800     PERFORM 300000-FINALIZAR
016900     .
017000 000000-SAI.
017100     GOBACK.
017200
017300*----------------------------------------------------------------*
017400 100000-PROCEDIMENTO-INICIAIS SECTION.
017500*----------------------------------------------------------------*
017600     ACCEPT WS-DATA-SISTEMA      FROM DATE
017700     ACCEPT WS-HORA-SISTEMA      FROM TIME
017800     IF  WS-DATA-AA LESS 50
017900         COMPUTE WS-SECULO-AA = 2000 + WS-DATA-AA
018000     ELSE
018100         COMPUTE WS-SECULO-AA = 1900 + WS-DATA-AA
018200     END-IF
018300     DISPLAY CTE-PROG ' INICIO.: ' WS-SECULO-AA '/' WS-DATA-MM
018400             '/' WS-DATA-DD ' ' WS-HORA-HH ':' WS-HORA-MN
018500
018600     MOVE ZEROS                  TO ARBS0003-QT-RSTD
018700                                     ARBS0003-QT-ERRO-PERNA
018800     MOVE ZEROS                  TO ARBS0003-SEQL-ERRO
018900     MOVE SPACES                 TO ARBS0003-TX-ERRO
019000     .
019100 100000-SAI.
019200     EXIT.
019300
019400*----------------------------------------------------------------*
019500 110000-VALIDAR-REQUISICAO SECTION.
019600*----------------------------------------------------------------*
019700     IF  NOT ARBS0003-QT-ARESTA-VLDA
019800         PERFORM 999001-ERRO
019900     END-IF
020000
020100     IF  ARBS0003-MOEDA-BASE(1:1) NOT CLASSE-MOEDA
020200         PERFORM 999002-ERRO
020300     END-IF
020400     .
020500 110000-SAI.
020600     EXIT.
020700
020800*----------------------------------------------------------------*
020900 200000-PROCESSAR SECTION.
021000*----------------------------------------------------------------*
021100     PERFORM 250010-ENUMERA-ARESTA-1
021200         VARYING IX-AR1 FROM 1 BY 1
021300         UNTIL IX-AR1 GREATER ARBS0003-QT-ARESTA
021400     .
021500 200000-SAI.
021600     EXIT.
021700
021800*----------------------------------------------------------------*
021900 250010-ENUMERA-ARESTA-1 SECTION.
022000*----------------------------------------------------------------*
022100*    Primeira perna: parte da moeda base (START -> A)
022200     IF  ARBS0003-AR-DE-MOEDA(IX-AR1) NOT EQUAL
022300         ARBS0003-MOEDA-BASE
022400         GO TO 250010-SAI
022500     END-IF
022600
022700     MOVE ARBS0003-AR-PA-MOEDA(IX-AR1)  TO WS-MOEDA-A
022800     PERFORM 250005-MOVE-PERNA-1
022900
023000     PERFORM 250020-ENUMERA-ARESTA-2
023100         VARYING IX-AR2 FROM 1 BY 1
023200         UNTIL IX-AR2 GREATER ARBS0003-QT-ARESTA
023300     .
023400 250010-SAI.
023500     EXIT.
023600
023700*----------------------------------------------------------------*
023800 250005-MOVE-PERNA-1 SECTION.
023900*----------------------------------------------------------------*
024000     MOVE ARBS0003-AR-INST-ID(IX-AR1)   TO WS-LEG-INST(1)
024100     MOVE ARBS0003-AR-TIPO(IX-AR1)      TO WS-LEG-TIPO(1)
024200     MOVE ARBS0003-AR-DE-MOEDA(IX-AR1)  TO WS-LEG-DE(1)
024300     MOVE ARBS0003-AR-PA-MOEDA(IX-AR1)  TO WS-LEG-PA(1)
024400     MOVE ARBS0003-AR-TAXA(IX-AR1)      TO WS-LEG-TAXA(1)
024500     MOVE ARBS0003-AR-SLIP-PCT(IX-AR1)  TO WS-LEG-SLIP(1)
024600     MOVE ARBS0003-AR-VOLUME(IX-AR1)    TO WS-LEG-VOL(1)
024700     .
024800 250005-SAI.
024900     EXIT.
025000
025100*----------------------------------------------------------------*
025200 250020-ENUMERA-ARESTA-2 SECTION.
025300*----------------------------------------------------------------*
025400*    Segunda perna: A -> B, com B diferente da moeda base
025500     IF  ARBS0003-AR-DE-MOEDA(IX-AR2) NOT EQUAL WS-MOEDA-A
025600         GO TO 250020-SAI
025700     END-IF
025800     IF  ARBS0003-AR-PA-MOEDA(IX-AR2) EQUAL ARBS0003-MOEDA-BASE
025900         GO TO 250020-SAI
026000     END-IF
026100
026200     MOVE ARBS0003-AR-PA-MOEDA(IX-AR2)  TO WS-MOEDA-B
026300     PERFORM 250006-MOVE-PERNA-2
026400
026500     PERFORM 250030-ENUMERA-ARESTA-3
026600         VARYING IX-AR3 FROM 1 BY 1
026700         UNTIL IX-AR3 GREATER ARBS0003-QT-ARESTA
026800     .
026900 250020-SAI.
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300 250006-MOVE-PERNA-2 SECTION.
027400*----------------------------------------------------------------*
027500     MOVE ARBS0003-AR-INST-ID(IX-AR2)   TO WS-LEG-INST(2)
027600     MOVE ARBS0003-AR-TIPO(IX-AR2)      TO WS-LEG-TIPO(2)
027700     MOVE ARBS0003-AR-DE-MOEDA(IX-AR2)  TO WS-LEG-DE(2)
027800     MOVE ARBS0003-AR-PA-MOEDA(IX-AR2)  TO WS-LEG-PA(2)
027900     MOVE ARBS0003-AR-TAXA(IX-AR2)      TO WS-LEG-TAXA(2)
028000     MOVE ARBS0003-AR-SLIP-PCT(IX-AR2)  TO WS-LEG-SLIP(2)
028100     MOVE ARBS0003-AR-VOLUME(IX-AR2)    TO WS-LEG-VOL(2)
028200     .
028300 250006-SAI.
028400     EXIT.
028500
028600*----------------------------------------------------------------*
028700 250030-ENUMERA-ARESTA-3 SECTION.
028800*----------------------------------------------------------------*
028900*    Terceira perna: B -> START, fecha o ciclo
029000     IF  ARBS0003-AR-DE-MOEDA(IX-AR3) NOT EQUAL WS-MOEDA-B
029100         GO TO 250030-SAI
029200     END-IF
029300     IF  ARBS0003-AR-PA-MOEDA(IX-AR3) NOT EQUAL
029400         ARBS0003-MOEDA-BASE
029500         GO TO 250030-SAI
029600     END-IF
029700
029800     MOVE ARBS0003-AR-INST-ID(IX-AR3)   TO WS-LEG-INST(3)
029900     MOVE ARBS0003-AR-TIPO(IX-AR3)      TO WS-LEG-TIPO(3)
030000     MOVE ARBS0003-AR-DE-MOEDA(IX-AR3)  TO WS-LEG-DE(3)
030100     MOVE ARBS0003-AR-PA-MOEDA(IX-AR3)  TO WS-LEG-PA(3)
030200     MOVE ARBS0003-AR-TAXA(IX-AR3)      TO WS-LEG-TAXA(3)
030300     MOVE ARBS0003-AR-SLIP-PCT(IX-AR3)  TO WS-LEG-SLIP(3)
030400     MOVE ARBS0003-AR-VOLUME(IX-AR3)    TO WS-LEG-VOL(3)
030500
030600     PERFORM 250100-AVALIA-CICLO
030700     .
030800 250030-SAI.
030900     EXIT.
031000
031100*----------------------------------------------------------------*
031200 250100-AVALIA-CICLO SECTION.
031300*----------------------------------------------------------------*
031400     MOVE 'N'                    TO WS-PERNA-INVALIDA
031500     PERFORM 250110-VALIDA-PERNA
031600         VARYING WS-IX-LEG FROM 1 BY 1
031700         UNTIL WS-IX-LEG GREATER 3
031800
031900     IF  IN-PERNA-INVALIDA
032000         ADD 1                   TO ARBS0003-QT-ERRO-PERNA
032100         GO TO 250100-SAI
032200     END-IF
032300
032400     MOVE ZEROS                  TO WS-TOT-SLIP WS-MAX-SLIP
032500     PERFORM 250120-ACUM-SLIPPAGE
032600         VARYING WS-IX-LEG FROM 1 BY 1
032700         UNTIL WS-IX-LEG GREATER 3
032800
032900     IF  WS-TOT-SLIP GREATER ARBS0003-PC-SLIP-MAX
033000         GO TO 250100-SAI
033100     END-IF
033200
033300     MOVE 1                      TO WS-AMOUNT
033400     MOVE 999999999.9999         TO WS-MIN-VOL
033500     PERFORM 250200-CLC-RETORNO-PERNA
033600         VARYING WS-IX-LEG FROM 1 BY 1
033700         UNTIL WS-IX-LEG GREATER 3
033800
033900     COMPUTE WS-PC-LUCRO ROUNDED = (WS-AMOUNT - 1) * 100
034000     IF  WS-PC-LUCRO LESS ARBS0003-PC-LUCRO-MIN
034100         GO TO 250100-SAI
034200     END-IF
034300
034400     IF  WS-MIN-VOL LESS ARBS0003-VL-VOL-MIN
034500         GO TO 250100-SAI
034600     END-IF
034700
034800     PERFORM 250300-GRAVA-RSTD
034900     .
035000 250100-SAI.
035100     EXIT.
035200
035300*----------------------------------------------------------------*
035400 250110-VALIDA-PERNA SECTION.
035500*----------------------------------------------------------------*
035600     IF  WS-LEG-SLIP(WS-IX-LEG) LESS ZEROS
035700     OR  WS-LEG-TAXA(WS-IX-LEG) LESS OR EQUAL ZEROS
035800         MOVE 'S'                TO WS-PERNA-INVALIDA
035900     END-IF
036000     .
036100 250110-SAI.
036200     EXIT.
036300
036400*----------------------------------------------------------------*
036500 250120-ACUM-SLIPPAGE SECTION.
036600*----------------------------------------------------------------*
036700     ADD WS-LEG-SLIP(WS-IX-LEG)   TO WS-TOT-SLIP
036800     IF  WS-LEG-SLIP(WS-IX-LEG) GREATER WS-MAX-SLIP
036900         MOVE WS-LEG-SLIP(WS-IX-LEG) TO WS-MAX-SLIP
037000     END-IF
037100     .
037200 250120-SAI.
037300     EXIT.
037400
037500*----------------------------------------------------------------*
037600 250200-CLC-RETORNO-PERNA SECTION.
037700*----------------------------------------------------------------*
037800     IF  WS-LEG-VOL(WS-IX-LEG) LESS WS-MIN-VOL
037900         MOVE WS-LEG-VOL(WS-IX-LEG) TO WS-MIN-VOL
038000     END-IF
038100
038200     MOVE WS-LEG-VOL(WS-IX-LEG)   TO WS-SQRT-X
038300     PERFORM 250210-CLC-SQRT
038400
038500     COMPUTE WS-BASE-FATOR = ARBS0003-FATOR-SLIP *
038600                             (WS-SQRT-R + 0.1)
038700     IF  WS-BASE-FATOR EQUAL ZEROS
038800         MOVE ZEROS               TO WS-IMPACTO
038900         GO TO 250200-APLICA
039000     END-IF
039100
039200     COMPUTE WS-EXPO = - (WS-LEG-SLIP(WS-IX-LEG) / 100) /
039300                         WS-BASE-FATOR
039400
039500     IF  WS-EXPO LESS -20
039600         MOVE 1                  TO WS-IMPACTO
039700     ELSE
039800     IF  WS-EXPO LESS OR EQUAL -1
039900         MOVE 1                  TO WS-IMPACTO
040000     ELSE
040100         PERFORM 250220-CLC-EXP-TAYLOR
040200         COMPUTE WS-IMPACTO = 1 - WS-EXP-R
040300     END-IF
040400     END-IF
040500
040600     PERFORM 250230-CLAMP-IMPACTO
040700     .
040800 250200-APLICA.
040900     COMPUTE WS-AMOUNT ROUNDED = WS-AMOUNT * WS-LEG-TAXA
041000             (WS-IX-LEG) * (1 - ARBS0003-PC-TAXA-PERNA) *
041100             (1 - WS-IMPACTO)
041200     .
041300 250200-SAI.
041400     EXIT.
041500
041600*----------------------------------------------------------------*
041700 250210-CLC-SQRT SECTION.
041800*----------------------------------------------------------------*
041900     IF  WS-SQRT-X LESS OR EQUAL ZEROS
042000         MOVE ZEROS               TO WS-SQRT-R
042100         GO TO 250210-SAI
042200     END-IF
042300
042400     MOVE WS-SQRT-X               TO WS-SQRT-R
042500     PERFORM 250211-ITERA-SQRT
042600         VARYING WS-SQRT-IX FROM 1 BY 1
042700         UNTIL WS-SQRT-IX GREATER 20
042800     .
042900 250210-SAI.
043000     EXIT.
043100
043200*----------------------------------------------------------------*
043300 250211-ITERA-SQRT SECTION.
043400*----------------------------------------------------------------*
043500     COMPUTE WS-SQRT-R ROUNDED =
043600             (WS-SQRT-R + (WS-SQRT-X / WS-SQRT-R)) / 2
043700     .
043800 250211-SAI.
043900     EXIT.
044000
044100*----------------------------------------------------------------*
044200 250220-CLC-EXP-TAYLOR SECTION.
044300*----------------------------------------------------------------*
044400*    Serie de Taylor de EXP(X) para |X| <= 1 (15 termos e
044500*    suficiente para a precisao exigida nesta faixa).
044600     MOVE 1                      TO WS-EXP-TERMO
044700     MOVE 1                      TO WS-EXP-SOMA
044800     PERFORM 250221-ITERA-EXP
044900         VARYING WS-EXP-IX FROM 1 BY 1
045000         UNTIL WS-EXP-IX GREATER 15
045100     MOVE WS-EXP-SOMA             TO WS-EXP-R
045200     .
045300 250220-SAI.
045400     EXIT.
045500
045600*----------------------------------------------------------------*
045700 250221-ITERA-EXP SECTION.
045800*----------------------------------------------------------------*
045900     COMPUTE WS-EXP-TERMO ROUNDED =
046000             (WS-EXP-TERMO * WS-EXPO) / WS-EXP-IX
046100     ADD WS-EXP-TERMO             TO WS-EXP-SOMA
046200     .
046300 250221-SAI.
046400     EXIT.
046500
046600*----------------------------------------------------------------*
046700 250230-CLAMP-IMPACTO SECTION.
046800*----------------------------------------------------------------*
046900     IF  WS-IMPACTO LESS ZEROS
047000         MOVE ZEROS               TO WS-IMPACTO
047100     END-IF
047200     IF  WS-IMPACTO GREATER 0.1
047300         MOVE 0.1                 TO WS-IMPACTO
047400     END-IF
047500     .
047600 250230-SAI.
047700     EXIT.
047800
047900*----------------------------------------------------------------*
048000 250300-GRAVA-RSTD SECTION.
048100*----------------------------------------------------------------*
048200     IF  ARBS0003-QT-RSTD GREATER OR EQUAL 200
048300         GO TO 250300-SAI
048400     END-IF
048500
048600     ADD 1                        TO ARBS0003-QT-RSTD
048700     COMPUTE ARBS0003-RSTD-PC-LUCRO(ARBS0003-QT-RSTD)
048800             ROUNDED = WS-PC-LUCRO
048900     MOVE WS-AMOUNT       TO ARBS0003-RSTD-VL-FINAL
049000                                  (ARBS0003-QT-RSTD)
049100     MOVE WS-MIN-VOL      TO ARBS0003-RSTD-VL-PATH
049200                                  (ARBS0003-QT-RSTD)
049300     MOVE WS-TOT-SLIP     TO ARBS0003-RSTD-PC-SLIP-TOT
049400                                  (ARBS0003-QT-RSTD)
049500     MOVE WS-MAX-SLIP     TO ARBS0003-RSTD-PC-SLIP-MAX
049600                                  (ARBS0003-QT-RSTD)
049700
049800     PERFORM 250310-GRAVA-PERNA-RSTD
049900         VARYING WS-IX-LEG FROM 1 BY 1
050000         UNTIL WS-IX-LEG GREATER 3
050100     .
050200 250300-SAI.
050300     EXIT.
050400
050500*----------------------------------------------------------------*
050600 250310-GRAVA-PERNA-RSTD SECTION.
050700*----------------------------------------------------------------*
050800     MOVE WS-LEG-INST(WS-IX-LEG)  TO ARBS0003-RSTD-LEG-INST
050900             (ARBS0003-QT-RSTD WS-IX-LEG)
051000     MOVE WS-LEG-TIPO(WS-IX-LEG)  TO ARBS0003-RSTD-LEG-TIPO
051100             (ARBS0003-QT-RSTD WS-IX-LEG)
051200     MOVE WS-LEG-DE(WS-IX-LEG)    TO ARBS0003-RSTD-LEG-DE
051300             (ARBS0003-QT-RSTD WS-IX-LEG)
051400     MOVE WS-LEG-PA(WS-IX-LEG)    TO ARBS0003-RSTD-LEG-PA
051500             (ARBS0003-QT-RSTD WS-IX-LEG)
051600     .
051700 250310-SAI.
051800     EXIT.
051900
052000*----------------------------------------------------------------*
052100 300000-FINALIZAR SECTION.
052200*----------------------------------------------------------------*
052300     IF  ARBS0003-QT-RSTD GREATER 1
052400         PERFORM 300010-ORDENA-RESULTADOS
052500     END-IF
052600
052700     DISPLAY CTE-PROG ' QT OPORTUNIDADES: ' ARBS0003-QT-RSTD
052800     DISPLAY CTE-PROG ' QT ERRO DE PERNA: '
052900             ARBS0003-QT-ERRO-PERNA
053000
053100     ACCEPT WS-DATA-SISTEMA       FROM DATE
053200     ACCEPT WS-HORA-SISTEMA       FROM TIME
053300     IF  WS-DATA-AA LESS 50
053400         COMPUTE WS-SECULO-AA = 2000 + WS-DATA-AA
053500     ELSE
053600         COMPUTE WS-SECULO-AA = 1900 + WS-DATA-AA
053700     END-IF
053800     DISPLAY CTE-PROG ' FIM....: ' WS-SECULO-AA '/' WS-DATA-MM
053900             '/' WS-DATA-DD ' ' WS-HORA-HH ':' WS-HORA-MN
054000     .
054100 300000-SAI.
054200     EXIT.
054300
054400*----------------------------------------------------------------*
054500 300010-ORDENA-RESULTADOS SECTION.
054600*----------------------------------------------------------------*
054700*    Ordenacao por selecao direta - maior PC-LUCRO primeiro.
054800     PERFORM 300020-SELECIONA-MAIOR
054900         VARYING WS-IX-ORD1 FROM 1 BY 1
055000         UNTIL WS-IX-ORD1 GREATER ARBS0003-QT-RSTD
055100     .
055200 300010-SAI.
055300     EXIT.
055400
055500*----------------------------------------------------------------*
055600 300020-SELECIONA-MAIOR SECTION.
055700*----------------------------------------------------------------*
055800     MOVE WS-IX-ORD1              TO WS-IX-MAIOR
055900     ADD 1 WS-IX-ORD1 GIVING WS-IX-ORD2
056000     PERFORM 300030-COMPARA-MAIOR
056100         VARYING WS-IX-ORD2 FROM WS-IX-ORD2 BY 1
056200         UNTIL WS-IX-ORD2 GREATER ARBS0003-QT-RSTD
056300
056400     IF  WS-IX-MAIOR NOT EQUAL WS-IX-ORD1
056500         PERFORM 300040-TROCA-RESULTADOS
056600     END-IF
056700     .
056800 300020-SAI.
056900     EXIT.
057000
057100*----------------------------------------------------------------*
057200 300030-COMPARA-MAIOR SECTION.
057300*----------------------------------------------------------------*
057400     IF  ARBS0003-RSTD-PC-LUCRO(WS-IX-ORD2) GREATER
057500         ARBS0003-RSTD-PC-LUCRO(WS-IX-MAIOR)
057600         MOVE WS-IX-ORD2          TO WS-IX-MAIOR
057700     END-IF
057800     .
057900 300030-SAI.
058000     EXIT.
058100
058200*----------------------------------------------------------------*
058300 300040-TROCA-RESULTADOS SECTION.
058400*----------------------------------------------------------------*
058500     MOVE ARBS0003-RSTD(WS-IX-ORD1)    TO WS-RSTD-AUX
058600     MOVE ARBS0003-RSTD(WS-IX-MAIOR)   TO
058700          ARBS0003-RSTD(WS-IX-ORD1)
058800     MOVE WS-RSTD-AUX                  TO
058900          ARBS0003-RSTD(WS-IX-MAIOR)
059000     .
059100 300040-SAI.
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500 999000-ERRO SECTION.
059600*----------------------------------------------------------------*
059700 999001-ERRO.
059800*------------
059900     MOVE 0001                    TO ARBS0003-SEQL-ERRO
060000     MOVE TAB-MSG-ERRO(1)          TO ARBS0003-TX-ERRO
060100     PERFORM 000000-SAI
060200     .
060300 999002-ERRO.
060400*------------
060500     MOVE 0002                    TO ARBS0003-SEQL-ERRO
060600     MOVE TAB-MSG-ERRO(2)          TO ARBS0003-TX-ERRO
060700     PERFORM 000000-SAI
060800     .
060900 999000-SAI.
061000     EXIT.
