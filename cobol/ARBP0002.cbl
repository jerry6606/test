000100*----------------------------------------------------------------*
000200* PROGRAMA..: ARBP0002.
000300* ANALISTA..: J. R. WHITFIELD
000400* AUTOR.....: J. R. WHITFIELD
000500* INSTALACAO: MESA DE ARBITRAGEM - BACK OFFICE
000600* OBJETIVO..: Carrega o cadastro de instrumentos, le o arquivo de
000700*             cotacoes de mercado de uma unica mesa, calcula
000800*             spread/mid/slippage por instrumento, monta o grafo
000900*             de conversao de moedas, chama o motor de
001000*             arbitragem triangular (ARBS0003) e emite o
001100*             relatorio de oportunidades.
001200* COMPILACAO: COBOL BATCH
001300*----------------------------------------------------------------*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    ARBP0002.
001600 AUTHOR.        J. R. WHITFIELD.
001700 INSTALLATION.  MESA DE ARBITRAGEM - BACK OFFICE.
001800 DATE-WRITTEN.  14.03.1988.
001900 DATE-COMPILED. 14.03.1988.
002000 SECURITY.      USO INTERNO - MESA DE ARBITRAGEM.
002100*----------------------------------------------------------------*
002200* HISTORICO DE MANUTENCAO
002300*----------------------------------------------------------------*
002400* VRS0001 14.03.1988 - J.R.WHITFIELD  - IMPLANTACAO. CARGA DO
002500*                      CADASTRO E CHAMADA DO MOTOR DE ARBITRAGEM
002600*                      TRIANGULAR DE CAMBIO (FX) DE BALCAO.
002700* VRS0002 02.09.1991 - J.R.WHITFIELD  - TABELA DE COTACOES
002800*                      AMPLIADA PARA 500 INSTRUMENTOS.
002900* VRS0003 17.05.1994 - C.N.ABEBE      - INCLUI CONTAGEM DE
003000*                      ARESTAS DESCARTADAS POR BAIXA LIQUIDEZ.
003100* VRS0004 29.12.1998 - M.K.OYELARAN   - AJUSTE ANO 2000 NOS
003200*                      DISPLAYS DE DATA DE INICIO/FIM DE JOB.
003300* VRS0005 11.06.2006 - M.K.OYELARAN   - REVISAO PARA COTACOES DE
003400*                      MESAS DE CAMBIO DIGITAL (CRIPTO). CAMPOS
003500*                      DE PRECO PASSAM A 8 CASAS DECIMAIS.
003600* VRS0006 03.02.2009 - C.N.ABEBE      - TICKET MA-4471: EMISSAO
003700*                      DO RELATORIO DE OPORTUNIDADES TRIANGULAR
003800*                      PASSA A LIMITAR-SE A 50 LINHAS.
003900* VRS0007 26.08.2009 - C.N.ABEBE      - TICKET MA-4509: O STRING
004000*                      DO NUMERO DA OPORTUNIDADE E DO PASSO NO
004100*                      RELATORIO TRIANGULAR USAVA OS CONTADORES
004200*                      COMP DIRETO, O QUE NAO COMPILA (STRING
004300*                      EXIGE USAGE DISPLAY). PASSA A USAR CAMPO
004400*                      EDITADO EM GRP-DSP. RECORD DO FD
004500*                      INSTRUMENT-MASTER ESTAVA DECLARADO COM 75
004600*                      BYTES, MAS O LAYOUT SOMA 73. CORRIGIDO.
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS CLASSE-MOEDA IS "A" THRU "Z".
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*-------------
005500     SELECT  INSTRUMENT-MASTER  ASSIGN  TO  UT-S-INSTR.
005600     SELECT  MARKET-QUOTES      ASSIGN  TO  UT-S-COTAC.
005700     SELECT  TRI-REPORT         ASSIGN  TO  UT-S-TRIRP.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100*----------------------------------------------------------------*
006200 FD  INSTRUMENT-MASTER
006300     BLOCK 0 RECORDS
006400     RECORD  73
006500     RECORDING MODE IS F.
006600 01  INSTR-REGISTRO.
006700     03  INSTR-INST-ID           PIC  X(20).
006800     03  INSTR-BASE-MOEDA        PIC  X(10).
006900     03  INSTR-QUOTE-MOEDA       PIC  X(10).
007000     03  INSTR-PRECISAO          PIC S9(03)V9(08).
007100     03  INSTR-VL-MIN-SIZE       PIC S9(09)V9(08).
007200     03  FILLER                  PIC  X(05).
007300
007400*----------------------------------------------------------------*
007500 FD  MARKET-QUOTES
007600     BLOCK 0 RECORDS
007700     RECORD  127
007800     RECORDING MODE IS F.
007900 01  COTACAO-REGISTRO.
008000     03  COT-INST-ID             PIC  X(20).
008100     03  COT-ASK-PX              PIC S9(09)V9(08).
008200     03  COT-BID-PX              PIC S9(09)V9(08).
008300     03  COT-ASK-SZ              PIC S9(11)V9(06).
008400     03  COT-BID-SZ              PIC S9(11)V9(06).
008500     03  COT-LAST-PX             PIC S9(09)V9(08).
008600     03  COT-OPEN-24H            PIC S9(09)V9(08).
008700     03  FILLER                  PIC  X(05).
008800
008900*----------------------------------------------------------------*
009000 FD  TRI-REPORT
009100     BLOCK 0 RECORDS
009200     RECORD  132
009300     RECORDING MODE IS F.
009400 01  TRI-LINHA                   PIC  X(132).
009500
009600*----------------------------------------------------------------*
009700 WORKING-STORAGE SECTION.
009800*----------------------------------------------------------------*
009900 01  CTE-PROG                PIC  X(18) VALUE
010000                                       '*** ARBP0002 ***'.
010100 01  CTE-VERS                PIC  X(06) VALUE 'VRS0007'.
010200 77  CTE-MOEDA-BASE          PIC  X(10) VALUE 'USDT'.
010300 77  CTE-PC-LUCRO-MIN        PIC S9(05)V9(04) COMP-3 VALUE 0.01.
010400 77  CTE-VL-VOL-MIN          PIC S9(11)V9(04) COMP-3 VALUE 20.
010500 77  CTE-PC-SLIP-MAX         PIC S9(05)V9(04) COMP-3 VALUE 1.00.
010600 77  CTE-PC-TAXA-PERNA       PIC S9(05)V9(04) COMP-3 VALUE 0.001.
010700 77  CTE-FATOR-SLIP          PIC S9(03)V9(04) COMP-3 VALUE 0.05.
010800 77  CTE-VL-MIN-VOLUME       PIC S9(11)V9(04) COMP-3 VALUE 100.
010900
011000 01  TABELA-TIPO-OPER.
011100     03  FILLER               PIC  X(04) VALUE 'SELL'.
011200     03  FILLER               PIC  X(04) VALUE 'BUY '.
011300 01  FILLER REDEFINES TABELA-TIPO-OPER.
011400     03  TAB-TIPO-OPER OCCURS 2 TIMES  PIC  X(04).
011500
011600 01  TABELA-MSG-ERRO.
011700     03  FILLER               PIC  X(40) VALUE
011800                'CADASTRO DE INSTRUMENTOS CHEIO (MAX 500)'.
011900     03  FILLER               PIC  X(40) VALUE
012000                'TABELA DE COTACOES PREPARADAS CHEIA'.
012100     03  FILLER               PIC  X(40) VALUE
012200                'GRAFO DE ARESTAS CHEIO (MAX 500)'.
012300     03  FILLER               PIC  X(40) VALUE
012400                'ERRO AO ABRIR ARQUIVO DE ENTRADA/SAIDA'.
012500 01  FILLER REDEFINES TABELA-MSG-ERRO.
012600     03  TAB-MSG-ERRO OCCURS 4 TIMES    PIC  X(40).
012700
012800 01  GRP-ERRO.
012900     03  SEQL-ERRO               PIC S9(09)    COMP-5.
013000     03  TX-ERRO                 PIC  X(120).
013100     03  FILLER                  PIC  X(01).
013200
013300 01  GRP-SWITCH.
013400     03  WS-FIM-INSTR            PIC  X(01)    VALUE 'N'.
013500         88  IN-FIM-INSTR                      VALUE 'S'.
013600     03  WS-FIM-COTAC            PIC  X(01)    VALUE 'N'.
013700         88  IN-FIM-COTAC                      VALUE 'S'.
013800     03  WS-INSTR-ACHADO         PIC  X(01)    VALUE 'N'.
013900         88  IN-INSTR-ACHADO                   VALUE 'S'.
014000     03  FILLER                  PIC  X(01).
014100
014200 01  GRP-CONTADOR.
014300     03  IX-INSTR                PIC S9(04)    COMP-5.
014400     03  IX-QUOTE                PIC S9(04)    COMP-5.
014500     03  IX-ARESTA                PIC S9(04)    COMP-5.
014600     03  IX-RSTD                 PIC S9(04)    COMP-5.
014700     03  IX-LEG                  PIC S9(04)    COMP-5.
014800     03  QT-INSTRUMENTO          PIC S9(04)    COMP-5.
014900     03  QT-COTAC-LIDA           PIC S9(06)    COMP-5.
015000     03  QT-COTAC-VALIDA         PIC S9(06)    COMP-5.
015100     03  QT-COTAC-INVALIDA       PIC S9(06)    COMP-5.
015200     03  QT-ARESTA-SKIP          PIC S9(06)    COMP-5.
015300     03  FILLER                  PIC  X(01).
015400
015500 01  TABELA-INSTRUMENTO.
015600     03  TB-INSTR OCCURS 500 TIMES.
015700         05  TBI-INST-ID         PIC  X(20).
015800         05  TBI-BASE-MOEDA      PIC  X(10).
015900         05  TBI-QUOTE-MOEDA     PIC  X(10).
016000         05  TBI-PRECISAO        PIC S9(03)V9(08) COMP-3.
016100         05  TBI-VL-MIN-SIZE     PIC S9(09)V9(08) COMP-3.
016200     03  FILLER                  PIC  X(08).
016300
016400 01  GRP-QUOTE-PREP.
016500     03  TBQ-INST-ID             PIC  X(20).
016600     03  TBQ-BASE-MOEDA          PIC  X(10).
016700     03  TBQ-QUOTE-MOEDA         PIC  X(10).
016800     03  TBQ-ASK-PX              PIC S9(09)V9(08) COMP-3.
016900     03  TBQ-BID-PX              PIC S9(09)V9(08) COMP-3.
017000     03  TBQ-ASK-SZ              PIC S9(11)V9(06) COMP-3.
017100     03  TBQ-BID-SZ              PIC S9(11)V9(06) COMP-3.
017200     03  TBQ-SPREAD              PIC S9(09)V9(08) COMP-3.
017300     03  TBQ-MID-PRICE           PIC S9(09)V9(08) COMP-3.
017400     03  TBQ-SLIP-PCT            PIC S9(05)V9(04) COMP-3.
017500     03  TBQ-PRICE-UNITS         PIC S9(09)V9(04) COMP-3.
017600     03  FILLER                  PIC  X(08).
017700
017800 01  GRP-BUY-VOLUME.
017900     03  WS-VL-BUY-VOLUME        PIC S9(15)V9(06) COMP-3.
018000     03  FILLER                  PIC  X(01).
018100
018200 01  ARBS0003-DADOS.
018300 COPY ARBKB003.
018400
018500*----------------------------------------------------------------*
018600 LOCAL-STORAGE SECTION.
018700*----------------------------------------------------------------*
018800 01  WS-DATA-HORA.
018900     03  WS-DATA-SISTEMA         PIC  9(06).
019000     03  WS-HORA-SISTEMA         PIC  9(08).
019100 01  WS-DATA-HORA-R REDEFINES WS-DATA-HORA.
019200     03  WS-DATA-AA              PIC  9(02).
019300     03  WS-DATA-MM              PIC  9(02).
019400     03  WS-DATA-DD              PIC  9(02).
019500     03  WS-HORA-HH              PIC  9(02).
019600     03  WS-HORA-MN              PIC  9(02).
019700     03  WS-HORA-SS              PIC  9(02).
019800     03  WS-HORA-CS              PIC  9(02).
019900 01  WS-SECULO-AA                PIC  9(04).
020000
020100 01  GRP-DSP.
020200     03  DSP-PC-LUCRO            PIC -(05)9.999999.
020300     03  DSP-PC-SLIP-TOT         PIC -(05)9.9999.
020400     03  DSP-PC-SLIP-MAX         PIC -(05)9.9999.
020500     03  DSP-VL-PATH             PIC -(11)9.9999.
020600     03  DSP-VL-FINAL            PIC -(07)9.99999999.
020700     03  DSP-QT-RSTD             PIC ZZZZ9.
020800     03  DSP-IX-RSTD             PIC ZZ9.
020900     03  DSP-IX-LEG              PIC ZZ9.
021000     03  FILLER                  PIC  X(01).
021100
021200*----------------------------------------------------------------*
021300 PROCEDURE DIVISION.
021400*----------------------------------------------------------------*
021500 000000-PRINCIPAL SECTION.
021600*----------------------------------------------------------------*
021700     PERFORM 100000-PROCEDIMENTO-INICIAIS
021800     PERFORM 120000-CARREGAR-INSTRUMENTOS
021900     PERFORM 130000-PREPROCESSAR-QUOTES
022000     PERFORM 140000-MONTAR-GRAFO
022100     PERFORM 145000-CHAMAR-MOTOR-ARBITRAGEM
022200     PERFORM 150000-EMITIR-RELATORIO-TRI
022300     PERFORM 300000-FINALIZAR
022400     .
022500 000000-SAI.
022600     STOP RUN.
022700
022800*----------------------------------------------------------------*
022900 100000-PROCEDIMENTO-INICIAIS SECTION.
023000*----------------------------------------------------------------*
023100     OPEN INPUT  INSTRUMENT-MASTER
023200     OPEN INPUT  MARKET-QUOTES
023300     OPEN OUTPUT TRI-REPORT
023400
023500     ACCEPT WS-DATA-SISTEMA      FROM DATE
023600     ACCEPT WS-HORA-SISTEMA      FROM TIME
023700     IF  WS-DATA-AA LESS 50
023800         COMPUTE WS-SECULO-AA = 2000 + WS-DATA-AA
023900     ELSE
024000         COMPUTE WS-SECULO-AA = 1900 + WS-DATA-AA
024100     END-IF
024200     DISPLAY CTE-PROG ' INICIO.: ' WS-SECULO-AA '/' WS-DATA-MM
024300             '/' WS-DATA-DD ' ' WS-HORA-HH ':' WS-HORA-MN
024400
024500     MOVE ZEROS                  TO QT-INSTRUMENTO
024600                                     QT-COTAC-LIDA
024700                                     QT-COTAC-VALIDA
024800                                     QT-COTAC-INVALIDA
024900                                     QT-ARESTA-SKIP
025000     MOVE ZEROS                  TO ARBS0003-SEQL-ERRO
025100                                     SEQL-ERRO
025200     MOVE SPACES                 TO ARBS0003-TX-ERRO TX-ERRO
025300     MOVE ZEROS                  TO ARBS0003-QT-ARESTA
025400     .
025500 100000-SAI.
025600     EXIT.
025700
025800*----------------------------------------------------------------*
025900 120000-CARREGAR-INSTRUMENTOS SECTION.
026000*----------------------------------------------------------------*
026100     READ INSTRUMENT-MASTER
026200         AT END MOVE 'S'          TO WS-FIM-INSTR
026300     END-READ
026400
026500     PERFORM 120010-LER-INSTRUMENTO
026600         UNTIL IN-FIM-INSTR
026700     .
026800 120000-SAI.
026900     EXIT.
027000
027100*----------------------------------------------------------------*
027200 120010-LER-INSTRUMENTO SECTION.
027300*----------------------------------------------------------------*
027400     IF  QT-INSTRUMENTO GREATER OR EQUAL 500
027500         PERFORM 999001-ERRO
027600     END-IF
027700
027800     ADD 1                        TO QT-INSTRUMENTO
027900     MOVE INSTR-INST-ID           TO TBI-INST-ID(QT-INSTRUMENTO)
028000     MOVE INSTR-BASE-MOEDA        TO
028100          TBI-BASE-MOEDA(QT-INSTRUMENTO)
028200     MOVE INSTR-QUOTE-MOEDA       TO
028300          TBI-QUOTE-MOEDA(QT-INSTRUMENTO)
028400     MOVE INSTR-PRECISAO          TO
028500          TBI-PRECISAO(QT-INSTRUMENTO)
028600     MOVE INSTR-VL-MIN-SIZE       TO
028700          TBI-VL-MIN-SIZE(QT-INSTRUMENTO)
028800
028900     READ INSTRUMENT-MASTER
029000         AT END MOVE 'S'          TO WS-FIM-INSTR
029100     END-READ
029200     .
029300 120010-SAI.
029400     EXIT.
029500
029600*----------------------------------------------------------------*
029700 130000-PREPROCESSAR-QUOTES SECTION.
029800*----------------------------------------------------------------*
029900     READ MARKET-QUOTES
030000         AT END MOVE 'S'          TO WS-FIM-COTAC
030100     END-READ
030200
030300     PERFORM 130010-TRATAR-COTACAO
030400         UNTIL IN-FIM-COTAC
030500     .
030600 130000-SAI.
030700     EXIT.
030800
030900*----------------------------------------------------------------*
031000 130010-TRATAR-COTACAO SECTION.
031100*----------------------------------------------------------------*
031200     ADD 1                        TO QT-COTAC-LIDA
031300     MOVE 'N'                     TO WS-INSTR-ACHADO
031400     PERFORM 130020-LOCALIZAR-INSTRUMENTO
031500         VARYING IX-INSTR FROM 1 BY 1
031600         UNTIL IX-INSTR GREATER QT-INSTRUMENTO
031700
031800     IF  NOT IN-INSTR-ACHADO
031900     OR  COT-ASK-PX NOT GREATER ZEROS
032000     OR  COT-BID-PX NOT GREATER ZEROS
032100         ADD 1                    TO QT-COTAC-INVALIDA
032200         GO TO 130010-PROXIMA
032300     END-IF
032400
032500     PERFORM 130030-CALCULAR-SLIPPAGE
032600
032700     IF  QT-COTAC-VALIDA GREATER OR EQUAL 500
032800         PERFORM 999002-ERRO
032900     END-IF
033000
033100     ADD 1                        TO QT-COTAC-VALIDA
033200     MOVE COT-INST-ID             TO TBQ-INST-ID
033300     MOVE TBI-BASE-MOEDA(IX-INSTR) TO TBQ-BASE-MOEDA
033400     MOVE TBI-QUOTE-MOEDA(IX-INSTR) TO TBQ-QUOTE-MOEDA
033500     MOVE COT-ASK-PX              TO TBQ-ASK-PX
033600     MOVE COT-BID-PX              TO TBQ-BID-PX
033700     MOVE COT-ASK-SZ              TO TBQ-ASK-SZ
033800     MOVE COT-BID-SZ              TO TBQ-BID-SZ
033900
034000     PERFORM 140010-CRIAR-ARESTA-SELL
034100     PERFORM 140020-CRIAR-ARESTA-BUY
034200     .
034300 130010-PROXIMA.
034400     READ MARKET-QUOTES
034500         AT END MOVE 'S'          TO WS-FIM-COTAC
034600     END-READ
034700     .
034800 130010-SAI.
034900     EXIT.
035000
035100*----------------------------------------------------------------*
035200 130020-LOCALIZAR-INSTRUMENTO SECTION.
035300*----------------------------------------------------------------*
035400     IF  TBI-INST-ID(IX-INSTR) EQUAL COT-INST-ID
035500         MOVE 'S'                 TO WS-INSTR-ACHADO
035600     END-IF
035700     .
035800 130020-SAI.
035900     EXIT.
036000
036100*----------------------------------------------------------------*
036200 130030-CALCULAR-SLIPPAGE SECTION.
036300*----------------------------------------------------------------*
036400     COMPUTE TBQ-SPREAD = COT-ASK-PX - COT-BID-PX
036500     COMPUTE TBQ-MID-PRICE ROUNDED = (COT-ASK-PX + COT-BID-PX) / 2
036600
036700     IF  TBQ-MID-PRICE EQUAL ZEROS
036800         MOVE ZEROS               TO TBQ-SLIP-PCT
036900     ELSE
037000         COMPUTE TBQ-SLIP-PCT ROUNDED =
037100                 TBQ-SPREAD / TBQ-MID-PRICE * 100
037200     END-IF
037300
037400     IF  TBI-PRECISAO(IX-INSTR) EQUAL ZEROS
037500         MOVE ZEROS               TO TBQ-PRICE-UNITS
037600     ELSE
037700         COMPUTE TBQ-PRICE-UNITS ROUNDED =
037800                 TBQ-SPREAD / TBI-PRECISAO(IX-INSTR)
037900     END-IF
038000     .
038100 130030-SAI.
038200     EXIT.
038300
038400*----------------------------------------------------------------*
038500 140000-MONTAR-GRAFO SECTION.
038600*----------------------------------------------------------------*
038700*    As arestas sao acrescentadas diretamente no paragrafo
038800*    130010, instrumento por instrumento, conforme a cotacao e
038900*    preparada; este paragrafo nao tem processamento proprio
039000*    nesta versao (mantido para documentar a fase do lote).
039100     CONTINUE
039200     .
039300 140000-SAI.
039400     EXIT.
039500
039600*----------------------------------------------------------------*
039700 140010-CRIAR-ARESTA-SELL SECTION.
039800*----------------------------------------------------------------*
039900*    Perna de venda: moeda base -> moeda cotada. Exige tamanho
040000*    do melhor lance (BID-SZ) maior ou igual ao minimo de
040100*    liquidez.
040200     IF  TBQ-BID-SZ NOT LESS CTE-VL-MIN-VOLUME
040300         IF  ARBS0003-QT-ARESTA GREATER OR EQUAL 500
040400             PERFORM 999003-ERRO
040500         END-IF
040600         ADD 1                    TO ARBS0003-QT-ARESTA
040700         MOVE TBQ-INST-ID         TO
040800              ARBS0003-AR-INST-ID(ARBS0003-QT-ARESTA)
040900         MOVE TBQ-BASE-MOEDA      TO
041000              ARBS0003-AR-DE-MOEDA(ARBS0003-QT-ARESTA)
041100         MOVE TBQ-QUOTE-MOEDA     TO
041200              ARBS0003-AR-PA-MOEDA(ARBS0003-QT-ARESTA)
041300         MOVE TAB-TIPO-OPER(1)    TO
041400              ARBS0003-AR-TIPO(ARBS0003-QT-ARESTA)
041500         COMPUTE ARBS0003-AR-TAXA(ARBS0003-QT-ARESTA)
041600                 ROUNDED = 1 / TBQ-BID-PX
041700         MOVE TBQ-BID-PX          TO
041800              ARBS0003-AR-PRECO(ARBS0003-QT-ARESTA)
041900         MOVE TBQ-BID-SZ          TO
042000              ARBS0003-AR-VOLUME(ARBS0003-QT-ARESTA)
042100         MOVE TBQ-SLIP-PCT        TO
042200              ARBS0003-AR-SLIP-PCT(ARBS0003-QT-ARESTA)
042300         MOVE TBQ-PRICE-UNITS     TO
042400              ARBS0003-AR-TICKS(ARBS0003-QT-ARESTA)
042500     ELSE
042600         ADD 1                    TO QT-ARESTA-SKIP
042700     END-IF
042800     .
042900 140010-SAI.
043000     EXIT.
043100
043200*----------------------------------------------------------------*
043300 140020-CRIAR-ARESTA-BUY SECTION.
043400*----------------------------------------------------------------*
043500*    Perna de compra: moeda cotada -> moeda base. Exige volume
043600*    financeiro do melhor preco de compra (ASK-SZ * ASK-PX)
043700*    maior ou igual ao minimo de liquidez.
043800     COMPUTE WS-VL-BUY-VOLUME = TBQ-ASK-SZ * TBQ-ASK-PX
043900
044000     IF  WS-VL-BUY-VOLUME NOT LESS CTE-VL-MIN-VOLUME
044100         IF  ARBS0003-QT-ARESTA GREATER OR EQUAL 500
044200             PERFORM 999003-ERRO
044300         END-IF
044400         ADD 1                    TO ARBS0003-QT-ARESTA
044500         MOVE TBQ-INST-ID         TO
044600              ARBS0003-AR-INST-ID(ARBS0003-QT-ARESTA)
044700         MOVE TBQ-QUOTE-MOEDA     TO
044800              ARBS0003-AR-DE-MOEDA(ARBS0003-QT-ARESTA)
044900         MOVE TBQ-BASE-MOEDA      TO
045000              ARBS0003-AR-PA-MOEDA(ARBS0003-QT-ARESTA)
045100         MOVE TAB-TIPO-OPER(2)    TO
045200              ARBS0003-AR-TIPO(ARBS0003-QT-ARESTA)
045300         MOVE TBQ-ASK-PX          TO
045400              ARBS0003-AR-TAXA(ARBS0003-QT-ARESTA)
045500         MOVE TBQ-ASK-PX          TO
045600              ARBS0003-AR-PRECO(ARBS0003-QT-ARESTA)
045700         MOVE WS-VL-BUY-VOLUME    TO
045800              ARBS0003-AR-VOLUME(ARBS0003-QT-ARESTA)
045900         MOVE TBQ-SLIP-PCT        TO
046000              ARBS0003-AR-SLIP-PCT(ARBS0003-QT-ARESTA)
046100         MOVE TBQ-PRICE-UNITS     TO
046200              ARBS0003-AR-TICKS(ARBS0003-QT-ARESTA)
046300     ELSE
046400         ADD 1                    TO QT-ARESTA-SKIP
046500     END-IF
046600     .
046700 140020-SAI.
046800     EXIT.
046900
047000*----------------------------------------------------------------*
047100 145000-CHAMAR-MOTOR-ARBITRAGEM SECTION.
047200*----------------------------------------------------------------*
047300     MOVE CTE-MOEDA-BASE          TO ARBS0003-MOEDA-BASE
047400     MOVE CTE-PC-LUCRO-MIN        TO ARBS0003-PC-LUCRO-MIN
047500     MOVE CTE-VL-VOL-MIN          TO ARBS0003-VL-VOL-MIN
047600     MOVE CTE-PC-SLIP-MAX         TO ARBS0003-PC-SLIP-MAX
047700     MOVE CTE-PC-TAXA-PERNA       TO ARBS0003-PC-TAXA-PERNA
047800     MOVE CTE-FATOR-SLIP          TO ARBS0003-FATOR-SLIP
047900
048000     CALL 'ARBS0003'              USING ARBS0003-DADOS
048100
048200     IF  ARBS0003-SEQL-ERRO NOT EQUAL ZEROS
048300         MOVE ARBS0003-SEQL-ERRO  TO SEQL-ERRO
048400         MOVE ARBS0003-TX-ERRO    TO TX-ERRO
048500         DISPLAY CTE-PROG ' (' SEQL-ERRO ') ' TX-ERRO
048600         GO TO 000000-SAI
048700     END-IF
048800     .
048900 145000-SAI.
049000     EXIT.
049100
049200*----------------------------------------------------------------*
049300 150000-EMITIR-RELATORIO-TRI SECTION.
049400*----------------------------------------------------------------*
049500     MOVE SPACES                  TO TRI-LINHA
049600     MOVE ARBS0003-QT-RSTD        TO DSP-QT-RSTD
049700     IF  ARBS0003-QT-RSTD EQUAL ZEROS
049800         STRING 'NENHUMA OPORTUNIDADE TRIANGULAR ENCONTRADA'
049900             DELIMITED BY SIZE    INTO TRI-LINHA
050000         WRITE TRI-LINHA
050100         GO TO 150000-SAI
050200     END-IF
050300
050400     STRING 'OPORTUNIDADES TRIANGULARES ENCONTRADAS: '
050500         DELIMITED BY SIZE
050600         DSP-QT-RSTD              DELIMITED BY SIZE
050700         INTO TRI-LINHA
050800     WRITE TRI-LINHA
050900
051000     MOVE ALL '='                 TO TRI-LINHA
051100     WRITE TRI-LINHA
051200
051300     PERFORM 150010-EMITIR-OPORTUNIDADE
051400         VARYING IX-RSTD FROM 1 BY 1
051500         UNTIL IX-RSTD GREATER ARBS0003-QT-RSTD
051600         OR     IX-RSTD GREATER 50
051700     .
051800 150000-SAI.
051900     EXIT.
052000
052100*----------------------------------------------------------------*
052200 150010-EMITIR-OPORTUNIDADE SECTION.
052300*----------------------------------------------------------------*
052400     MOVE ARBS0003-RSTD-PC-LUCRO(IX-RSTD)    TO DSP-PC-LUCRO
052500     MOVE ARBS0003-RSTD-PC-SLIP-TOT(IX-RSTD) TO DSP-PC-SLIP-TOT
052600     MOVE ARBS0003-RSTD-PC-SLIP-MAX(IX-RSTD) TO DSP-PC-SLIP-MAX
052700     MOVE ARBS0003-RSTD-VL-PATH(IX-RSTD)     TO DSP-VL-PATH
052800     MOVE ARBS0003-RSTD-VL-FINAL(IX-RSTD)    TO DSP-VL-FINAL
052900
053000     MOVE IX-RSTD                  TO DSP-IX-RSTD
053100     MOVE SPACES                  TO TRI-LINHA
053200     STRING 'OPORTUNIDADE ' DSP-IX-RSTD DELIMITED BY SIZE
053300         ' - LUCRO: ' DSP-PC-LUCRO DELIMITED BY SIZE ' %'
053400         INTO TRI-LINHA
053500     WRITE TRI-LINHA
053600
053700     MOVE SPACES                  TO TRI-LINHA
053800     STRING '  SLIPPAGE TOTAL: ' DSP-PC-SLIP-TOT
053900         DELIMITED BY SIZE
054000         ' % - MAX PERNA: ' DSP-PC-SLIP-MAX DELIMITED BY SIZE
054100         ' % - CAPACIDADE: ' DSP-VL-PATH DELIMITED BY SIZE
054200         ' ' ARBS0003-MOEDA-BASE  DELIMITED BY SIZE
054300         INTO TRI-LINHA
054400     WRITE TRI-LINHA
054500
054600     PERFORM 150020-EMITIR-PERNA
054700         VARYING IX-LEG FROM 1 BY 1
054800         UNTIL IX-LEG GREATER 3
054900
055000     MOVE SPACES                  TO TRI-LINHA
055100     STRING '  1 ' ARBS0003-MOEDA-BASE DELIMITED BY SIZE
055200         ' -> ' DSP-VL-FINAL DELIMITED BY SIZE
055300         ' ' ARBS0003-MOEDA-BASE DELIMITED BY SIZE
055400         INTO TRI-LINHA
055500     WRITE TRI-LINHA
055600
055700     MOVE ALL '-'                 TO TRI-LINHA
055800     WRITE TRI-LINHA
055900     .
056000 150010-SAI.
056100     EXIT.
056200
056300*----------------------------------------------------------------*
056400 150020-EMITIR-PERNA SECTION.
056500*----------------------------------------------------------------*
056600     MOVE IX-LEG                   TO DSP-IX-LEG
056700     MOVE SPACES                  TO TRI-LINHA
056800     STRING '  PASSO ' DSP-IX-LEG  DELIMITED BY SIZE
056900         ' ' ARBS0003-RSTD-LEG-TIPO(IX-RSTD IX-LEG)
057000                                   DELIMITED BY SIZE
057100         ' ' ARBS0003-RSTD-LEG-DE(IX-RSTD IX-LEG)
057200                                   DELIMITED BY SIZE
057300         ' -> ' ARBS0003-RSTD-LEG-PA(IX-RSTD IX-LEG)
057400                                   DELIMITED BY SIZE
057500         ' (' ARBS0003-RSTD-LEG-INST(IX-RSTD IX-LEG)
057600                                   DELIMITED BY SIZE ')'
057700         INTO TRI-LINHA
057800     WRITE TRI-LINHA
057900     .
058000 150020-SAI.
058100     EXIT.
058200
058300*----------------------------------------------------------------*
058400 300000-FINALIZAR SECTION.
058500*----------------------------------------------------------------*
058600     DISPLAY CTE-PROG ' QT COTACOES LIDAS....: ' QT-COTAC-LIDA
058700     DISPLAY CTE-PROG ' QT COTACOES VALIDAS..: ' QT-COTAC-VALIDA
058800     DISPLAY CTE-PROG ' QT COTACOES INVALIDAS: '
058900             QT-COTAC-INVALIDA
059000     DISPLAY CTE-PROG ' QT ARESTAS DESCARTADAS (BAIXA LIQUIDEZ):'
059100             QT-ARESTA-SKIP
059200     DISPLAY CTE-PROG ' QT CICLOS COM ERRO DE PERNA: '
059300             ARBS0003-QT-ERRO-PERNA
059400
059500     CLOSE INSTRUMENT-MASTER MARKET-QUOTES TRI-REPORT
059600
059700     ACCEPT WS-DATA-SISTEMA       FROM DATE
059800     ACCEPT WS-HORA-SISTEMA       FROM TIME
059900     IF  WS-DATA-AA LESS 50
060000         COMPUTE WS-SECULO-AA = 2000 + WS-DATA-AA
060100     ELSE
060200         COMPUTE WS-SECULO-AA = 1900 + WS-DATA-AA
060300     END-IF
060400     DISPLAY CTE-PROG ' FIM....: ' WS-SECULO-AA '/' WS-DATA-MM
060500             '/' WS-DATA-DD ' ' WS-HORA-HH ':' WS-HORA-MN
060600     .
060700 300000-SAI.
060800     EXIT.
060900
061000*----------------------------------------------------------------*
061100 999000-ERRO SECTION.
061200*----------------------------------------------------------------*
061300 999001-ERRO.
061400*------------
061500     MOVE 0001                    TO SEQL-ERRO
061600     MOVE TAB-MSG-ERRO(1)          TO TX-ERRO
061700     DISPLAY CTE-PROG ' (' SEQL-ERRO ') ' TX-ERRO
061800     PERFORM 300000-FINALIZAR
061900     GO TO 000000-SAI
062000     .
062100 999002-ERRO.
062200*------------
062300     MOVE 0002                    TO SEQL-ERRO
062400     MOVE TAB-MSG-ERRO(2)          TO TX-ERRO
062500     DISPLAY CTE-PROG ' (' SEQL-ERRO ') ' TX-ERRO
062600     PERFORM 300000-FINALIZAR
062700     GO TO 000000-SAI
062800     .
062900 999003-ERRO.
063000*------------
063100     MOVE 0003                    TO SEQL-ERRO
063200     MOVE TAB-MSG-ERRO(3)          TO TX-ERRO
063300     DISPLAY CTE-PROG ' (' SEQL-ERRO ') ' TX-ERRO
063400     PERFORM 300000-FINALIZAR
063500     GO TO 000000-SAI
063600     .
063700 999000-SAI.
063800     EXIT.
