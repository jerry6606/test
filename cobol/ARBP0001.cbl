000100*----------------------------------------------------------------*
000200* PROGRAMA..: ARBP0001.
000300* ANALISTA..: J. R. WHITFIELD
000400* AUTOR.....: J. R. WHITFIELD
000500* INSTALACAO: MESA DE ARBITRAGEM - BACK OFFICE
000600* OBJETIVO..: Le o arquivo de cotacoes de mercado, calcula a
000700*             variacao percentual do preco nas ultimas 24 horas
000800*             por instrumento e seleciona, para o arquivo de
000900*             saida, os que variaram alem do limite de corte.
001000* COMPILACAO: COBOL BATCH
001100*----------------------------------------------------------------*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    ARBP0001.
001400 AUTHOR.        J. R. WHITFIELD.
001500 INSTALLATION.  MESA DE ARBITRAGEM - BACK OFFICE.
001600 DATE-WRITTEN.  14.03.1988.
001700 DATE-COMPILED. 14.03.1988.
001800 SECURITY.      USO INTERNO - MESA DE ARBITRAGEM.
001900*----------------------------------------------------------------*
002000* HISTORICO DE MANUTENCAO
002100*----------------------------------------------------------------*
002200* VRS0001 14.03.1988 - J.R.WHITFIELD  - IMPLANTACAO. FILTRO DE
002300*                      VARIACAO DE PRECO DE CAMBIO (FX) DE
002400*                      BALCAO NAS ULTIMAS 24 HORAS.
002500* VRS0002 02.09.1991 - J.R.WHITFIELD  - PASSA A CONTAR REGISTROS
002600*                      LIDOS/SELECIONADOS/REJEITADOS.
002700* VRS0003 29.12.1998 - M.K.OYELARAN   - AJUSTE ANO 2000 NOS
002800*                      DISPLAYS DE DATA DE INICIO/FIM DE JOB.
002900* VRS0004 11.06.2006 - M.K.OYELARAN   - REVISAO PARA COTACOES DE
003000*                      MESAS DE CAMBIO DIGITAL (CRIPTO). CAMPOS
003100*                      DE PRECO PASSAM A 8 CASAS DECIMAIS.
003200* VRS0005 03.02.2009 - C.N.ABEBE      - TICKET MA-4471: LIMITE DE
003300*                      CORTE DA VARIACAO PASSA A SER CONSTANTE
003400*                      DE PROGRAMA (0.01%), ANTES INFORMADO POR
003500*                      PARAMETRO DE JCL.
003600* VRS0006 19.08.2009 - C.N.ABEBE      - TICKET MA-4502: O MOVE
003700*                      DA VARIACAO DE 6 CASAS PARA O CAMPO DE
003800*                      SAIDA DE 2 CASAS TRUNCAVA EM VEZ DE
003900*                      ARREDONDAR. PASSA A USAR COMPUTE ROUNDED.
004000* VRS0007 26.08.2009 - C.N.ABEBE      - TICKET MA-4509: RECORD DO
004100*                      FD CHANGED-TICKERS ESTAVA DECLARADO COM
004200*                      40 BYTES, MAS O LAYOUT SOMA 47. CORRIGIDO
004300*                      PARA EVITAR TRUNCAMENTO NA GRAVACAO.
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS CLASSE-MOEDA IS "A" THRU "Z".
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*-------------
005200     SELECT  MARKET-QUOTES     ASSIGN  TO  UT-S-COTAC.
005300     SELECT  CHANGED-TICKERS   ASSIGN  TO  UT-S-VARIA.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700*----------------------------------------------------------------*
005800 FD  MARKET-QUOTES
005900     BLOCK 0 RECORDS
006000     RECORD  127
006100     RECORDING MODE IS F.
006200 01  COTACAO-REGISTRO.
006300     03  COT-INST-ID              PIC  X(20).
006400     03  COT-ASK-PX               PIC S9(09)V9(08).
006500     03  COT-BID-PX               PIC S9(09)V9(08).
006600     03  COT-ASK-SZ               PIC S9(11)V9(06).
006700     03  COT-BID-SZ               PIC S9(11)V9(06).
006800     03  COT-LAST-PX              PIC S9(09)V9(08).
006900     03  COT-OPEN-24H             PIC S9(09)V9(08).
007000     03  FILLER                   PIC  X(05).
007100 01  COTACAO-REGISTRO-RAW REDEFINES COTACAO-REGISTRO
007200                              PIC  X(127).
007300
007400*----------------------------------------------------------------*
007500 FD  CHANGED-TICKERS
007600     BLOCK 0 RECORDS
007700     RECORD  47
007800     RECORDING MODE IS F.
007900 01  CHGTICK-REGISTRO.
008000     03  CHG-INST-ID              PIC  X(20).
008100     03  CHG-LAST-PX              PIC S9(09)V9(08).
008200     03  CHG-PC-VARIACAO          PIC S9(05)V9(02).
008300     03  FILLER                   PIC  X(03).
008400
008500*----------------------------------------------------------------*
008600 WORKING-STORAGE SECTION.
008700*----------------------------------------------------------------*
008800 01  CTE-PROG                PIC  X(18) VALUE
008900                                       '*** ARBP0001 ***'.
009000 01  CTE-VERS                PIC  X(06) VALUE 'VRS0007'.
009100 77  CTE-PC-CORTE             PIC S9(05)V9(04) COMP-3
009200                                            VALUE 0.01.
009300
009400 01  TABELA-MSG-ERRO.
009500     03  FILLER               PIC  X(40) VALUE
009600                'ERRO NA ABERTURA DOS ARQUIVOS DE COTACAO'.
009700 01  FILLER REDEFINES TABELA-MSG-ERRO.
009800     03  TAB-MSG-ERRO OCCURS 1 TIMES    PIC  X(40).
009900
010000 01  GRP-ERRO.
010100     03  SEQL-ERRO                PIC S9(09)    COMP-5.
010200     03  TX-ERRO                  PIC  X(120).
010300     03  FILLER                   PIC  X(01).
010400
010500 01  GRP-SWITCH.
010600     03  WS-FIM-COTAC             PIC  X(01)    VALUE 'N'.
010700         88  IN-FIM-COTAC                       VALUE 'S'.
010800     03  FILLER                   PIC  X(01).
010900
011000 01  GRP-CONTADOR.
011100     03  QT-COTAC-LIDA            PIC S9(06)    COMP-5.
011200     03  QT-COTAC-SELECIONADA     PIC S9(06)    COMP-5.
011300     03  QT-COTAC-REJEITADA       PIC S9(06)    COMP-5.
011400     03  FILLER                   PIC  X(01).
011500
011600 01  GRP-CLC.
011700     03  WS-PC-VARIACAO           PIC S9(09)V9(06) COMP-3.
011800     03  WS-PC-VARIACAO-ABS       PIC S9(09)V9(06) COMP-3.
011900     03  WS-PC-VARIACAO-ARR       PIC S9(05)V9(02) COMP-3.
012000     03  FILLER                   PIC  X(01).
012100
012200*----------------------------------------------------------------*
012300 LOCAL-STORAGE SECTION.
012400*----------------------------------------------------------------*
012500 01  WS-DATA-HORA.
012600     03  WS-DATA-SISTEMA          PIC  9(06).
012700     03  WS-HORA-SISTEMA          PIC  9(08).
012800 01  WS-DATA-HORA-R REDEFINES WS-DATA-HORA.
012900     03  WS-DATA-AA               PIC  9(02).
013000     03  WS-DATA-MM               PIC  9(02).
013100     03  WS-DATA-DD               PIC  9(02).
013200     03  WS-HORA-HH               PIC  9(02).
013300     03  WS-HORA-MN               PIC  9(02).
013400     03  WS-HORA-SS               PIC  9(02).
013500     03  WS-HORA-CS               PIC  9(02).
013600 01  WS-SECULO-AA                 PIC  9(04).
013700
013800*----------------------------------------------------------------*
013900 PROCEDURE DIVISION.
014000*----------------------------------------------------------------*
014100 000000-PRINCIPAL SECTION.
014200*----------------------------------------------------------------*
014300     PERFORM 100000-PROCEDIMENTO-INICIAIS
014400     PERFORM 200000-PROCESSAR
014500         UNTIL IN-FIM-COTAC
014600     PERFORM 300000-FINALIZAR
014700     .
014800 000000-SAI.
014900     STOP RUN.
015000
015100*----------------------------------------------------------------*
015200 100000-PROCEDIMENTO-INICIAIS SECTION.
015300*----------------------------------------------------------------*
015400     OPEN INPUT  MARKET-QUOTES
015500     OPEN OUTPUT CHANGED-TICKERS
015600
015700     ACCEPT WS-DATA-SISTEMA       FROM DATE
015800     ACCEPT WS-HORA-SISTEMA       FROM TIME
015900     IF  WS-DATA-AA LESS 50
016000         COMPUTE WS-SECULO-AA = 2000 + WS-DATA-AA
016100     ELSE
016200         COMPUTE WS-SECULO-AA = 1900 + WS-DATA-AA
016300     END-IF
016400     DISPLAY CTE-PROG ' INICIO.: ' WS-SECULO-AA '/' WS-DATA-MM
016500             '/' WS-DATA-DD ' ' WS-HORA-HH ':' WS-HORA-MN
016600
016700     MOVE ZEROS                   TO QT-COTAC-LIDA
016800                                      QT-COTAC-SELECIONADA
016900                                      QT-COTAC-REJEITADA
017000     MOVE ZEROS                   TO SEQL-ERRO
017100     MOVE SPACES                  TO TX-ERRO
017200
017300     READ MARKET-QUOTES
017400         AT END MOVE 'S'          TO WS-FIM-COTAC
017500     END-READ
017600     .
017700 100000-SAI.
017800     EXIT.
017900
018000*----------------------------------------------------------------*
018100 200000-PROCESSAR SECTION.
018200*----------------------------------------------------------------*
018300     IF  COTACAO-REGISTRO-RAW EQUAL SPACES
018400         GO TO 200000-PROXIMA
018500     END-IF
018600
018700     ADD 1                         TO QT-COTAC-LIDA
018800
018900     IF  COT-OPEN-24H EQUAL ZEROS
019000         MOVE ZEROS                TO WS-PC-VARIACAO
019100     ELSE
019200         COMPUTE WS-PC-VARIACAO ROUNDED =
019300                 (COT-LAST-PX - COT-OPEN-24H) /
019400                 COT-OPEN-24H * 100
019500     END-IF
019600
019700     IF  WS-PC-VARIACAO LESS ZEROS
019800         COMPUTE WS-PC-VARIACAO-ABS = WS-PC-VARIACAO * -1
019900     ELSE
020000         MOVE WS-PC-VARIACAO       TO WS-PC-VARIACAO-ABS
020100     END-IF
020200
020300     IF  WS-PC-VARIACAO-ABS LESS CTE-PC-CORTE
020400         ADD 1                     TO QT-COTAC-REJEITADA
020500         GO TO 200000-PROXIMA
020600     END-IF
020700
020800     COMPUTE WS-PC-VARIACAO-ARR ROUNDED = WS-PC-VARIACAO
020900     ADD 1                         TO QT-COTAC-SELECIONADA
021000     MOVE COT-INST-ID               TO CHG-INST-ID
021100     MOVE COT-LAST-PX               TO CHG-LAST-PX
021200     MOVE WS-PC-VARIACAO-ARR        TO CHG-PC-VARIACAO
021300     WRITE CHGTICK-REGISTRO
021400     .
021500 200000-PROXIMA.
021600     READ MARKET-QUOTES
021700         AT END MOVE 'S'          TO WS-FIM-COTAC
021800     END-READ
021900     .
022000 200000-SAI.
022100     EXIT.
022200
022300*----------------------------------------------------------------*
022400 300000-FINALIZAR SECTION.
022500*----------------------------------------------------------------*
022600     DISPLAY CTE-PROG ' QT COTACOES LIDAS......: ' QT-COTAC-LIDA
022700     DISPLAY CTE-PROG ' QT COTACOES SELECIONADAS: '
022800             QT-COTAC-SELECIONADA
022900     DISPLAY CTE-PROG ' QT COTACOES REJEITADAS..: '
023000             QT-COTAC-REJEITADA
023100
023200     CLOSE MARKET-QUOTES CHANGED-TICKERS
023300
023400     ACCEPT WS-DATA-SISTEMA       FROM DATE
023500     ACCEPT WS-HORA-SISTEMA       FROM TIME
023600     IF  WS-DATA-AA LESS 50
023700         COMPUTE WS-SECULO-AA = 2000 + WS-DATA-AA
023800     ELSE
023900         COMPUTE WS-SECULO-AA = 1900 + WS-DATA-AA
024000     END-IF
024100     DISPLAY CTE-PROG ' FIM....: ' WS-SECULO-AA '/' WS-DATA-MM
024200             '/' WS-DATA-DD ' ' WS-HORA-HH ':' WS-HORA-MN
024300     .
024400 300000-SAI.
024500     EXIT.
024600
024700*----------------------------------------------------------------*
024800 999000-ERRO SECTION.
024900*----------------------------------------------------------------*
025000 999001-ERRO.
025100*------------
025200     MOVE 0001                    TO SEQL-ERRO
025300     MOVE TAB-MSG-ERRO(1)          TO TX-ERRO
025400     DISPLAY CTE-PROG ' (' SEQL-ERRO ') ' TX-ERRO
025500     GO TO 000000-SAI
025600     .
025700 999000-SAI.
025800     EXIT.
